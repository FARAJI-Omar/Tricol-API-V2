000100***************************************************************** 
000200*  TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING                 
000300*  PROGRAM:  TRC0300                                              
000400*  PURPOSE:  WAREHOUSE INVENTORY BATCH - EXIT-SLIP VALIDATION AND 
000500*            FIFO WITHDRAWAL STEP.  VALIDATES EVERY DRAFT EXIT    
000600*            SLIP AGAINST THE LOTS ON HAND AND, WHEN THE FULL SLIP
000700*            CAN BE MET, CONSUMES STOCK OLDEST-LOT-FIRST.         
000800*-----------------------------------------------------------------
000900*  CHANGE LOG                                                     
001000*  ----------                                                     
001100*  03/17/87  DWM  ORIGINAL PROGRAM - BATCH PRICE-LOAD STEP,       
001200*                 RE-USED FOR THE EXIT-SLIP CONVERSION BELOW      
001300*                 (PROJ 87-004).                                  
001400*  02/08/90  KLP  REWORKED INTO THE EXIT-SLIP VALIDATION STEP     
001500*                 (REQ 90-0009).  SLIPS ARE NOW ALL-OR-NOTHING -  
001600*                 A SLIP WITH ONE SHORT ITEM POSTS NOTHING.       
001700*  07/02/92  KLP  WITHDRAWAL NOW WALKS LOTS OLDEST-FIRST (FIFO)   
001800*                 AND WRITES ONE MOVEMENT PER LOT TOUCHED INSTEAD 
001900*                 OF ONE MOVEMENT PER ITEM (REQ 92-0033).         
002000*  04/19/94  KLP  RAISED WS-MAX-ITENS - SHOP FLOOR STARTED PUTTING
002100*                 MORE LINES ON ONE SLIP THAN THE TABLE HELD.     
002200*  11/02/98  RFH  Y2K REVIEW.  SLIP-VALIDATED-AT AND ALL DATE     
002300*                 FIELDS TOUCHED BY THIS STEP ARE 4-DIGIT YEAR.   
002400*                 TESTED OK ACROSS THE 1999/2000 BOUNDARY.        
002500*  05/14/03  SMT  ADDED LK-RUN-TOTALS PASS-THROUGH FOR THE        
002600*                 END-OF-RUN TOTALS LINE PRINTED BY TRC0420       
002700*                 (REQ 03-0271).                                  
002800*  08/30/07  SMT  LOT-EXHAUSTED COUNT NOW CARRIED IN LK-RUN-TOTALS
002900*                 SO THE REORDER-POINT FOLLOW-UP CAN SEE IT       
003000*                 WITHOUT SCANNING THE REPORT (REQ 07-0118).      
003100*  04/11/11  JTP  AUDIT FOUND THE REJECTED-SLIP LINE NAMED NO     
003200*                 PRODUCT AND THE VALIDATED-SLIP LINE CARRIED NO  
003300*                 ITEM COUNT OR QUANTITY WITHDRAWN - WAREHOUSE    
003400*                 COULD NOT TELL FROM THE REPORT ALONE WHICH ITEM 
003500*                 CAME UP SHORT OR HOW MUCH A SLIP ACTUALLY MOVED 
003600*                 (REQ 11-0052).  P410-TESTA-UM-ITEM NOW SAVES THE
003700*                 FIRST SHORT PRODUCT AND P600 PRINTS IT, ITEMS,  
003800*                 AND QTY WITHDRAWN ON THE DETAIL LINE.           
003900*  04/11/11  JTP  A SLIP FOUND NOT DRAFT WAS REWRITTEN UNCHANGED  
004000*                 BUT NEVER SHOWED UP ON THE REPORT - OPERATORS   
004100*                 COULD NOT TELL IT HAD BEEN SKIPPED.  ADDED      
004200*                 WS-SLIPS-SKIPPED AND A "NOT-DRAFT-SKIPPED" LINE 
004300*                 (REQ 11-0052).                                  
004400*  04/11/11  JTP  FIXED THE SLIPS READ/VALIDATED/REJECTED LABELS  
004500*                 ON WS-LINE-VALIDACAO-TOTALS - THE CLOSING QUOTE 
004600*                 HAD BEEN DROPPED WHEN THE LINE WAS LAST RE-KEYED
004700*                 AND THE LITERAL RAN ON UNTERMINATED.            
004800*  04/11/11  JTP  ADDED WS-RPT-COUNTERS-R, AN OCCURS TABLE        
004900*                 REDEFINES OF WS-RPT-COUNTERS, THE WAY TRC0000   
005000*                 ALREADY REDEFINES LK-RUN-TOTALS - LETS A FUTURE 
005100*                 TRACE DUMP OR RESET LOOP WALK ALL FIVE COUNTERS 
005200*                 BY SUBSCRIPT (REQ 11-0052).                     
005300*  04/11/11  JTP  PUT THE FILE-STATUS FIELDS BACK AT THE 77 LEVEL 
005400*                 THE WAY THE SHOP HAS ALWAYS CARRIED THEM - THEY 
005500*                 HAD DRIFTED TO 01 ON THE LAST REWRITE           
005600*                 (REQ 11-0052).                                  
005700***************************************************************** 
005800 IDENTIFICATION DIVISION.                                         
005900 PROGRAM-ID.    TRC0300.                                          
006000 AUTHOR.        D. W. MUSGRAVE.                                   
006100 INSTALLATION.  TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING.   
006200 DATE-WRITTEN.  03/17/87.                                         
006300 DATE-COMPILED.                                                   
006400 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
006500*                                                                 
006600 ENVIRONMENT DIVISION.                                            
006700 CONFIGURATION SECTION.                                           
006800 SPECIAL-NAMES.                                                   
006900     C01 IS TOP-OF-FORM.                                          
007000*                                                                 
007100 INPUT-OUTPUT SECTION.                                            
007200 FILE-CONTROL.                                                    
007300     SELECT SLIP-FILE     ASSIGN TO "EXITSLIP"                    
007400         ORGANIZATION   IS SEQUENTIAL                             
007500         ACCESS         IS SEQUENTIAL                             
007600         FILE STATUS    IS WS-FS-SLIP.                            
007700*                                                                 
007800     SELECT ITEM-FILE     ASSIGN TO "EXITITEM"                    
007900         ORGANIZATION   IS SEQUENTIAL                             
008000         ACCESS         IS SEQUENTIAL                             
008100         FILE STATUS    IS WS-FS-ITEM.                            
008200*                                                                 
008300     SELECT PRODUCT-FILE  ASSIGN TO "PRODMAST"                    
008400         ORGANIZATION   IS SEQUENTIAL                             
008500         ACCESS         IS SEQUENTIAL                             
008600         FILE STATUS    IS WS-FS-PRODUCT.                         
008700*                                                                 
008800     SELECT SLOT-FILE     ASSIGN TO "STOCKSLT"                    
008900         ORGANIZATION   IS SEQUENTIAL                             
009000         ACCESS         IS SEQUENTIAL                             
009100         FILE STATUS    IS WS-FS-SLOT.                            
009200*                                                                 
009300     SELECT MOVE-FILE     ASSIGN TO "STKMOVE"                     
009400         ORGANIZATION   IS SEQUENTIAL                             
009500         ACCESS         IS SEQUENTIAL                             
009600         FILE STATUS    IS WS-FS-MOVE.                            
009700*                                                                 
009800     SELECT REPORT-FILE   ASSIGN TO "TRCRPT"                      
009900         ORGANIZATION   IS LINE SEQUENTIAL                        
010000         ACCESS         IS SEQUENTIAL                             
010100         FILE STATUS    IS WS-FS-REPORT.                          
010200*                                                                 
010300 DATA DIVISION.                                                   
010400 FILE SECTION.                                                    
010500*                                                                 
010600 FD  SLIP-FILE.                                                   
010700     COPY EXITSLIP.                                               
010800*                                                                 
010900 FD  ITEM-FILE.                                                   
011000     COPY EXITITEM.                                               
011100*                                                                 
011200 FD  PRODUCT-FILE.                                                
011300     COPY PRODUCT.                                                
011400*                                                                 
011500 FD  SLOT-FILE.                                                   
011600     COPY STOCKSLT.                                               
011700*                                                                 
011800 FD  MOVE-FILE.                                                   
011900     COPY STKMOVE.                                                
012000*                                                                 
012100 FD  REPORT-FILE.                                                 
012200 01  REG-REPORT                          PIC X(132).              
012300*                                                                 
012400 WORKING-STORAGE SECTION.                                         
012500*                                                                 
012600 01  WS-REG-SLIP.                                                 
012700     05  WS-SLIP-ID                      PIC 9(9).                
012800     05  WS-SLIP-NUMBER                  PIC X(12).               
012900     05  WS-SLIP-EXIT-DATE                PIC 9(8).               
013000     05  WS-SLIP-EXIT-DATE-R REDEFINES                            
013100         WS-SLIP-EXIT-DATE.                                       
013200         10  WS-SLIP-EXIT-CCYY           PIC 9(4).                
013300         10  WS-SLIP-EXIT-MM             PIC 9(2).                
013400         10  WS-SLIP-EXIT-DD             PIC 9(2).                
013500     05  WS-SLIP-DEST-WORKSHOP            PIC X(30).              
013600     05  WS-SLIP-REASON                   PIC X(12).              
013700     05  WS-SLIP-STATUS                   PIC X(10).              
013800         88  WS-SLIP-IS-DRAFT              VALUE "DRAFT".         
013900         88  WS-SLIP-IS-VALIDATED          VALUE "VALIDATED".     
014000     05  WS-SLIP-CREATED-BY               PIC X(10).              
014100     05  WS-SLIP-VALIDATED-BY             PIC X(10).              
014200     05  WS-SLIP-VALIDATED-AT             PIC 9(8).               
014300     05  WS-SLIP-COMMENT                  PIC X(40).              
014400     05  FILLER                           PIC X(13).              
014500*                                                                 
014600 01  WS-REG-ITEM.                                                 
014700     05  WS-ITEM-ID                      PIC 9(9).                
014800     05  WS-ITEM-SLIP-ID                 PIC 9(9).                
014900     05  WS-ITEM-PROD-ID                 PIC 9(9).                
015000     05  WS-ITEM-REQUESTED-QTY           PIC S9(9)V999.           
015100     05  FILLER                          PIC X(04).               
015200*                                                                 
015300 01  WS-REG-PRODUCT.                                              
015400     05  WS-PROD-ID                      PIC 9(9).                
015500     05  WS-PROD-REFERENCE               PIC X(20).               
015600     05  WS-PROD-NAME                    PIC X(30).               
015700     05  WS-PROD-CATEGORY                PIC X(20).               
015800     05  WS-PROD-MEASURE-UNIT            PIC X(10).               
015900     05  WS-PROD-UNIT-PRICE              PIC S9(7)V99.            
016000     05  WS-PROD-REORDER-POINT           PIC S9(7)V999.           
016100     05  WS-PROD-CURRENT-STOCK           PIC S9(9)V999.           
016200     05  FILLER                          PIC X(10).               
016300*                                                                 
016400 01  WS-REG-SLOT.                                                 
016500     05  WS-SLOT-ID                      PIC 9(9).                
016600     05  WS-SLOT-PROD-ID                 PIC 9(9).                
016700     05  WS-SLOT-QUANTITY                PIC S9(9)V999.           
016800     05  WS-SLOT-AVAIL-QTY               PIC S9(9)V999.           
016900     05  WS-SLOT-UNIT-PRICE              PIC S9(7)V99.            
017000     05  WS-SLOT-ENTRY-DATE              PIC 9(8).                
017100     05  WS-SLOT-ENTRY-TIME              PIC 9(6).                
017200     05  WS-SLOT-LOT-NUMBER              PIC X(20).               
017300     05  FILLER                          PIC X(08).               
017400*                                                                 
017500 01  WS-REG-MOVEMENT.                                             
017600     05  WS-MOVE-ID                      PIC 9(9).                
017700     05  WS-MOVE-DATE                    PIC 9(8).                
017800     05  WS-MOVE-TYPE                    PIC X(6).                
017900     05  WS-MOVE-PROD-ID                 PIC 9(9).                
018000     05  WS-MOVE-PROD-REFERENCE          PIC X(20).               
018100     05  WS-MOVE-SLOT-ID                 PIC 9(9).                
018200     05  WS-MOVE-LOT-NUMBER              PIC X(20).               
018300     05  WS-MOVE-QUANTITY                PIC S9(9)V999.           
018400     05  WS-MOVE-UNIT-PRICE              PIC S9(7)V99.            
018500     05  WS-MOVE-REFERENCE               PIC X(12).               
018600     05  FILLER                          PIC X(12).               
018700*                                                                 
018800 01  WS-MAX-LIMITS.                                               
018900     05  WS-MAX-PRODUTOS                 PIC 9(4) COMP VALUE 500. 
019000     05  WS-MAX-SLOTS                    PIC 9(4) COMP VALUE 4000.
019100     05  WS-MAX-ITENS                    PIC 9(3) COMP VALUE 100. 
019200     05  FILLER                          PIC X(01).               
019300*                                                                 
019400 01  WS-TABLE-SUBS COMP.                                          
019500     05  WS-IX-PROD                      PIC 9(4).                
019600     05  WS-IX-SLOT                      PIC 9(4).                
019700     05  WS-IX-ITEM                      PIC 9(4).                
019800     05  WS-PROD-COUNT                   PIC 9(4).                
019900     05  WS-SLOT-COUNT                   PIC 9(4).                
020000     05  WS-ITEM-COUNT                   PIC 9(3).                
020100     05  FILLER                          PIC 9(4) VALUE ZERO.     
020200*                                                                 
020300 01  PRODUCT-TABLE.                                               
020400     05  TAB-PRODUCT OCCURS 500 TIMES                             
020500                     ASCENDING KEY IS TAB-PROD-ID                 
020600                     INDEXED BY PX-PROD.                          
020700         10  TAB-PROD-ID                 PIC 9(9).                
020800         10  TAB-PROD-REFERENCE          PIC X(20).               
020900         10  TAB-PROD-NAME                PIC X(30).              
021000         10  TAB-PROD-CATEGORY            PIC X(20).              
021100         10  TAB-PROD-MEASURE-UNIT        PIC X(10).              
021200         10  TAB-PROD-UNIT-PRICE          PIC S9(7)V99.           
021300         10  TAB-PROD-REORDER-POINT       PIC S9(7)V999.          
021400         10  TAB-PROD-CURRENT-STOCK       PIC S9(9)V999.          
021500         10  FILLER                       PIC X(10).              
021600*                                                                 
021700 01  SLOT-TABLE.                                                  
021800     05  TAB-SLOT OCCURS 4000 TIMES                               
021900                  ASCENDING KEY IS TAB-SLOT-PROD-ID               
022000                  INDEXED BY PX-SLOT PX-SLOT2.                    
022100         10  TAB-SLOT-ID                 PIC 9(9).                
022200         10  TAB-SLOT-PROD-ID            PIC 9(9).                
022300         10  TAB-SLOT-QUANTITY           PIC S9(9)V999.           
022400         10  TAB-SLOT-AVAIL-QTY          PIC S9(9)V999.           
022500         10  TAB-SLOT-UNIT-PRICE         PIC S9(7)V99.            
022600         10  TAB-SLOT-ENTRY-DATE         PIC 9(8).                
022700         10  TAB-SLOT-ENTRY-TIME         PIC 9(6).                
022800         10  TAB-SLOT-LOT-NUMBER         PIC X(20).               
022900         10  FILLER                      PIC X(08).               
023000*                                                                 
023100 01  ITEM-TABLE.                                                  
023200     05  TAB-ITEM OCCURS 100 TIMES                                
023300                  INDEXED BY PX-ITEM.                             
023400         10  TAB-ITEM-PROD-ID            PIC 9(9).                
023500         10  TAB-ITEM-REQUESTED-QTY      PIC S9(9)V999.           
023600         10  TAB-ITEM-AVAILABLE           PIC X(01).              
023700             88  TAB-ITEM-IS-OK           VALUE "Y".              
023800         10  FILLER                       PIC X(04).              
023900*                                                                 
024000 77  WS-FS-SLIP                          PIC X(02).               
024100 77  WS-FS-ITEM                          PIC X(02).               
024200 77  WS-FS-PRODUCT                       PIC X(02).               
024300 77  WS-FS-SLOT                          PIC X(02).               
024400 77  WS-FS-MOVE                          PIC X(02).               
024500 77  WS-FS-REPORT                        PIC X(02).               
024600*                                                                 
024700 01  WS-EOF-SWITCHES.                                             
024800     05  WS-EOF-ITEM                     PIC X(01) VALUE "N".     
024900         88  FLAG-EOF-ITEM                VALUE "Y".              
025000     05  FILLER                          PIC X(01).               
025100*                                                                 
025200 01  WS-NEXT-IDS.                                                 
025300     05  WS-NEXT-MOVE-ID     COMP        PIC 9(9) VALUE 0.        
025400     05  FILLER              COMP        PIC 9(4) VALUE 0.        
025500*                                                                 
025600 01  WS-RUN-DATE.                                                 
025700     05  WS-RUN-DATE-YYYYMMDD            PIC 9(8).                
025800     05  WS-RUN-DATE-R REDEFINES                                  
025900         WS-RUN-DATE-YYYYMMDD.                                    
026000         10  WS-RUN-CCYY                 PIC 9(4).                
026100         10  WS-RUN-MM                   PIC 9(2).                
026200         10  WS-RUN-DD                   PIC 9(2).                
026300     05  FILLER                          PIC X(02).               
026400*                                                                 
026500 01  WS-WORK-FIELDS.                                              
026600     05  WS-SLIP-OK                      PIC X(01).               
026700         88  WS-SLIP-FULLY-AVAILABLE     VALUE "Y".               
026800     05  WS-PROD-AVAIL-TOTAL             PIC S9(9)V999.           
026900     05  WS-QTY-TO-TAKE                  PIC S9(9)V999.           
027000     05  WS-QTY-REMAINING                PIC S9(9)V999.           
027100     05  WS-FIRST-INSUF-PROD-ID          PIC 9(9) VALUE ZERO.     
027200     05  WS-SLIP-QTY-WITHDRAWN           PIC S9(9)V999.           
027300     05  FILLER                          PIC X(03).               
027400*                                                                 
027500 01  WS-RPT-COUNTERS COMP.                                        
027600     05  WS-SLIPS-READ                   PIC 9(5) VALUE 0.        
027700     05  WS-SLIPS-VALIDATED              PIC 9(5) VALUE 0.        
027800     05  WS-SLIPS-REJECTED               PIC 9(5) VALUE 0.        
027900     05  WS-SLIPS-SKIPPED                PIC 9(5) VALUE 0.        
028000     05  FILLER                          PIC 9(5) VALUE 0.        
028100*                                                                 
028200 01  WS-RPT-COUNTERS-R REDEFINES WS-RPT-COUNTERS.                 
028300     05  WS-RPT-COUNTERS-TABLE OCCURS 5 TIMES                     
028400                                         PIC 9(5) COMP.           
028500*                                                                 
028600 01  WS-REPORT-LINES.                                             
028700     03  WS-LINE-SECTION-VALIDACAO.                               
028800         05  FILLER            PIC X(01) VALUE SPACES.            
028900         05  FILLER            PIC X(40) VALUE                    
029000             "EXIT-SLIP VALIDATION / FIFO WITHDRAWAL".            
029100         05  FILLER            PIC X(91) VALUE SPACES.            
029200*                                                                 
029300     03  WS-LINE-DET-SLIP.                                        
029400         05  FILLER            PIC X(01) VALUE SPACES.            
029500         05  FILLER            PIC X(07) VALUE "SLIP: ".          
029600         05  WS-DET-SLIP-NUMBER PIC X(12) VALUE SPACES.           
029700         05  FILLER            PIC X(01) VALUE SPACES.            
029800         05  FILLER            PIC X(10) VALUE "WORKSHOP: ".      
029900         05  WS-DET-WORKSHOP   PIC X(25) VALUE SPACES.            
030000         05  FILLER            PIC X(01) VALUE SPACES.            
030100         05  FILLER            PIC X(09) VALUE "RESULT: ".        
030200         05  WS-DET-RESULT     PIC X(20) VALUE SPACES.            
030300         05  FILLER            PIC X(01) VALUE SPACES.            
030400         05  FILLER            PIC X(07) VALUE "PROD: ".          
030500         05  WS-DET-INSUF-PROD PIC 9(9)  VALUE ZERO.              
030600         05  FILLER            PIC X(01) VALUE SPACES.            
030700         05  FILLER            PIC X(07) VALUE "ITEMS: ".         
030800         05  WS-DET-ITEM-COUNT PIC ZZ9   VALUE ZERO.              
030900         05  FILLER            PIC X(01) VALUE SPACES.            
031000         05  FILLER            PIC X(05) VALUE "QTY: ".           
031100         05  WS-DET-QTY-WITHD  PIC Z(6)9.999 VALUE ZERO.          
031200         05  FILLER            PIC X(01) VALUE SPACES.            
031300*                                                                 
031400     03  WS-LINE-DET-MOVEMENT.                                    
031500         05  FILLER            PIC X(01) VALUE SPACES.            
031600         05  FILLER            PIC X(12) VALUE "   PRODUCT: ".    
031700         05  WS-DET-PROD-ID    PIC 9(9)  VALUE 0.                 
031800         05  FILLER            PIC X(04) VALUE SPACES.            
031900         05  FILLER            PIC X(09) VALUE "LOT NO: ".        
032000         05  WS-DET-LOT-NUMBER PIC X(20) VALUE SPACES.            
032100         05  FILLER            PIC X(04) VALUE SPACES.            
032200         05  FILLER            PIC X(05) VALUE "QTY: ".           
032300         05  WS-DET-QTY        PIC Z(6)9.999 VALUE ZERO.          
032400         05  FILLER            PIC X(46) VALUE SPACES.            
032500*                                                                 
032600     03  WS-LINE-VALIDACAO-TOTALS.                                
032700         05  FILLER            PIC X(01) VALUE SPACES.            
032800         05  FILLER            PIC X(12) VALUE "SLIPS READ: ".    
032900         05  WS-TOT-SLIPS-READ PIC ZZZZ9 VALUE ZERO.              
033000         05  FILLER            PIC X(04) VALUE SPACES.            
033100         05  FILLER            PIC X(11) VALUE "VALIDATED: ".     
033200         05  WS-TOT-SLIPS-VAL  PIC ZZZZ9 VALUE ZERO.              
033300         05  FILLER            PIC X(04) VALUE SPACES.            
033400         05  FILLER            PIC X(10) VALUE "REJECTED: ".      
033500         05  WS-TOT-SLIPS-REJ  PIC ZZZZ9 VALUE ZERO.              
033600         05  FILLER            PIC X(04) VALUE SPACES.            
033700         05  FILLER            PIC X(09) VALUE "SKIPPED: ".       
033800         05  WS-TOT-SLIPS-SKIP PIC ZZZZ9 VALUE ZERO.              
033900         05  FILLER            PIC X(51) VALUE SPACES.            
034000*                                                                 
034100     03  WS-LINE-RULE.                                            
034200         05  FILLER            PIC X(01) VALUE SPACES.            
034300         05  FILLER            PIC X(131) VALUE ALL "-".          
034400*                                                                 
034500 LINKAGE SECTION.                                                 
034600*                                                                 
034700 01  LK-RUN-TOTALS.                                               
034800     05  LK-SLIPS-READ                   PIC 9(5) COMP.           
034900     05  LK-SLIPS-VALIDATED              PIC 9(5) COMP.           
035000     05  LK-SLIPS-REJECTED                PIC 9(5) COMP.          
035100     05  LK-MOVEMENTS-WRITTEN             PIC 9(5) COMP.          
035200     05  LK-LOTS-EXHAUSTED                PIC 9(5) COMP.          
035300     05  FILLER                           PIC 9(5) COMP.          
035400*                                                                 
035500 PROCEDURE DIVISION USING LK-RUN-TOTALS.                          
035600*                                                                 
035700 MAIN-PROCEDURE.                                                  
035800*                                                                 
035900     PERFORM P100-INICIALIZA      THRU P100-FIM.                  
036000     PERFORM P200-CARREGA-TABELAS THRU P200-FIM.                  
036100     PERFORM P300-PROCESSA-BORDEROS THRU P300-FIM                 
036200             UNTIL WS-FS-SLIP = "10".                             
036300     PERFORM P700-GRAVA-SECAO-TOTAIS THRU P700-FIM.               
036400     PERFORM P800-REGRAVA-ARQUIVOS THRU P800-FIM.                 
036500     PERFORM P900-FIM.                                            
036600*                                                                 
036700 P100-INICIALIZA.                                                 
036800*                                                                 
036900     MOVE ZERO   TO WS-SLIPS-READ WS-SLIPS-VALIDATED.             
037000     MOVE ZERO   TO WS-SLIPS-REJECTED WS-SLIPS-SKIPPED.           
037100     MOVE ZERO   TO WS-NEXT-MOVE-ID.                              
037200     MOVE "N"    TO WS-EOF-ITEM.                                  
037300     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.              
037400*                                                                 
037500     OPEN I-O    SLIP-FILE.                                       
037600     OPEN INPUT  ITEM-FILE.                                       
037700     OPEN INPUT  PRODUCT-FILE.                                    
037800     OPEN INPUT  SLOT-FILE.                                       
037900     OPEN EXTEND MOVE-FILE.                                       
038000     OPEN EXTEND REPORT-FILE.                                     
038100*                                                                 
038200     WRITE REG-REPORT FROM WS-LINE-SECTION-VALIDACAO.             
038300*                                                                 
038400     PERFORM P130-LE-PROXIMO-ITEM THRU P130-FIM.                  
038500*                                                                 
038600 P100-FIM.                                                        
038700*                                                                 
038800 P130-LE-PROXIMO-ITEM.                                            
038900*                                                                 
039000     READ ITEM-FILE INTO WS-REG-ITEM                              
039100         AT END                                                   
039200             SET FLAG-EOF-ITEM TO TRUE                            
039300     END-READ.                                                    
039400*                                                                 
039500 P130-FIM.                                                        
039600*                                                                 
039700 P200-CARREGA-TABELAS.                                            
039800*                                                                 
039900     MOVE ZERO TO WS-IX-PROD.                                     
040000     MOVE "00" TO WS-FS-PRODUCT.                                  
040100     PERFORM P211-LE-UM-PRODUTO THRU P211-FIM                     
040200             UNTIL WS-FS-PRODUCT = "10".                          
040300     MOVE WS-IX-PROD TO WS-PROD-COUNT.                            
040400     CLOSE PRODUCT-FILE.                                          
040500*                                                                 
040600     MOVE ZERO TO WS-IX-SLOT.                                     
040700     MOVE "00" TO WS-FS-SLOT.                                     
040800     PERFORM P221-LE-UM-SLOT THRU P221-FIM                        
040900             UNTIL WS-FS-SLOT = "10".                             
041000     MOVE WS-IX-SLOT TO WS-SLOT-COUNT.                            
041100     CLOSE SLOT-FILE.                                             
041200*                                                                 
041300 P200-FIM.                                                        
041400*                                                                 
041500 P211-LE-UM-PRODUTO.                                              
041600*                                                                 
041700     READ PRODUCT-FILE INTO WS-REG-PRODUCT                        
041800         AT END                                                   
041900             MOVE "10" TO WS-FS-PRODUCT                           
042000         NOT AT END                                               
042100             ADD 1 TO WS-IX-PROD                                  
042200             SET PX-PROD TO WS-IX-PROD                            
042300             MOVE WS-PROD-ID             TO TAB-PROD-ID(PX-PROD)  
042400             MOVE WS-PROD-REFERENCE      TO                       
042500                                     TAB-PROD-REFERENCE(PX-PROD)  
042600             MOVE WS-PROD-NAME           TO                       
042700                                     TAB-PROD-NAME(PX-PROD)       
042800             MOVE WS-PROD-CATEGORY       TO                       
042900                                     TAB-PROD-CATEGORY(PX-PROD)   
043000             MOVE WS-PROD-MEASURE-UNIT   TO                       
043100                                 TAB-PROD-MEASURE-UNIT(PX-PROD)   
043200             MOVE WS-PROD-UNIT-PRICE     TO                       
043300                                 TAB-PROD-UNIT-PRICE(PX-PROD)     
043400             MOVE WS-PROD-REORDER-POINT  TO                       
043500                                 TAB-PROD-REORDER-POINT(PX-PROD)  
043600             MOVE WS-PROD-CURRENT-STOCK  TO                       
043700                                 TAB-PROD-CURRENT-STOCK(PX-PROD)  
043800     END-READ.                                                    
043900*                                                                 
044000 P211-FIM.                                                        
044100*                                                                 
044200 P221-LE-UM-SLOT.                                                 
044300*                                                                 
044400     READ SLOT-FILE INTO WS-REG-SLOT                              
044500         AT END                                                   
044600             MOVE "10" TO WS-FS-SLOT                              
044700         NOT AT END                                               
044800             ADD 1 TO WS-IX-SLOT                                  
044900             SET PX-SLOT TO WS-IX-SLOT                            
045000             MOVE WS-SLOT-ID           TO TAB-SLOT-ID(PX-SLOT)    
045100             MOVE WS-SLOT-PROD-ID      TO                         
045200                                     TAB-SLOT-PROD-ID(PX-SLOT)    
045300             MOVE WS-SLOT-QUANTITY     TO                         
045400                                     TAB-SLOT-QUANTITY(PX-SLOT)   
045500             MOVE WS-SLOT-AVAIL-QTY    TO                         
045600                                     TAB-SLOT-AVAIL-QTY(PX-SLOT)  
045700             MOVE WS-SLOT-UNIT-PRICE   TO                         
045800                                     TAB-SLOT-UNIT-PRICE(PX-SLOT) 
045900             MOVE WS-SLOT-ENTRY-DATE   TO                         
046000                                     TAB-SLOT-ENTRY-DATE(PX-SLOT) 
046100             MOVE WS-SLOT-ENTRY-TIME   TO                         
046200                                     TAB-SLOT-ENTRY-TIME(PX-SLOT) 
046300             MOVE WS-SLOT-LOT-NUMBER   TO                         
046400                                     TAB-SLOT-LOT-NUMBER(PX-SLOT) 
046500     END-READ.                                                    
046600*                                                                 
046700 P221-FIM.                                                        
046800*                                                                 
046900*-----------------------------------------------------------------
047000* ONE SLIP AT A TIME.  A DRAFT SLIP GOES THROUGH THE AVAILABILITY 
047100* PASS AND, IF IT PASSES, THE FIFO CONSUMPTION PASS; EITHER WAY A 
047200* DETAIL LINE GOES TO THE REPORT AND THE SLIP IS REWRITTEN WITH   
047300* NEW STATUS.  A SLIP NOT FOUND DRAFT IS LEFT ALONE BUT IS STILL  
047400* COUNTED AND LOGGED - SEE REQ 11-0052.                           
047500*-----------------------------------------------------------------
047600 P300-PROCESSA-BORDEROS.                                          
047700*                                                                 
047800     READ SLIP-FILE INTO WS-REG-SLIP                              
047900         AT END                                                   
048000             MOVE "10" TO WS-FS-SLIP                              
048100         NOT AT END                                               
048200             ADD 1 TO WS-SLIPS-READ                               
048300             IF WS-SLIP-IS-DRAFT                                  
048400                 MOVE ZERO TO WS-SLIP-QTY-WITHDRAWN               
048500                 MOVE ZERO TO WS-FIRST-INSUF-PROD-ID              
048600                 PERFORM P310-LE-ITENS-BORDERO    THRU P310-FIM   
048700                 PERFORM P400-VERIFICA-DISPONIBILIDADE            
048800                                                   THRU P400-FIM  
048900                 IF WS-SLIP-FULLY-AVAILABLE                       
049000                     PERFORM P500-CONSOME-LOTES-FIFO THRU P500-FIM
049100                     MOVE "VALIDATED"       TO WS-SLIP-STATUS     
049200                     MOVE WS-RUN-DATE-YYYYMMDD TO                 
049300                                         WS-SLIP-VALIDATED-AT     
049400                     MOVE "TRC0300"       TO WS-SLIP-VALIDATED-BY 
049500                     ADD 1 TO WS-SLIPS-VALIDATED                  
049600                     MOVE "VALIDATED"       TO WS-DET-RESULT      
049700                     MOVE WS-ITEM-COUNT      TO WS-DET-ITEM-COUNT 
049800                     MOVE WS-SLIP-QTY-WITHDRAWN TO                
049900                                         WS-DET-QTY-WITHD         
050000                     MOVE ZERO               TO WS-DET-INSUF-PROD 
050100                 ELSE                                             
050200                     ADD 1 TO WS-SLIPS-REJECTED                   
050300                     MOVE "REJECTED-INSUF-STOCK" TO WS-DET-RESULT 
050400                     MOVE WS-ITEM-COUNT      TO WS-DET-ITEM-COUNT 
050500                     MOVE ZERO               TO WS-DET-QTY-WITHD  
050600                     MOVE WS-FIRST-INSUF-PROD-ID TO               
050700                                         WS-DET-INSUF-PROD        
050800                 END-IF                                           
050900                 REWRITE SLIP-RECORD FROM WS-REG-SLIP             
051000                 PERFORM P600-GRAVA-RPT-BORDERO THRU P600-FIM     
051100             ELSE                                                 
051200                 ADD 1 TO WS-SLIPS-SKIPPED                        
051300                 MOVE "NOT-DRAFT-SKIPPED"   TO WS-DET-RESULT      
051400                 MOVE ZERO                  TO WS-DET-ITEM-COUNT  
051500                 MOVE ZERO                  TO WS-DET-QTY-WITHD   
051600                 MOVE ZERO                  TO WS-DET-INSUF-PROD  
051700                 REWRITE SLIP-RECORD FROM WS-REG-SLIP             
051800                 PERFORM P600-GRAVA-RPT-BORDERO THRU P600-FIM     
051900             END-IF                                               
052000     END-READ.                                                    
052100*                                                                 
052200 P300-FIM.                                                        
052300*                                                                 
052400 P310-LE-ITENS-BORDERO.                                           
052500*                                                                 
052600     MOVE ZERO TO WS-ITEM-COUNT.                                  
052700     PERFORM P311-BUFFERIZA-ITEM THRU P311-FIM                    
052800             UNTIL FLAG-EOF-ITEM                                  
052900                OR WS-ITEM-SLIP-ID NOT = WS-SLIP-ID.              
053000*                                                                 
053100 P310-FIM.                                                        
053200*                                                                 
053300 P311-BUFFERIZA-ITEM.                                             
053400*                                                                 
053500     ADD 1 TO WS-ITEM-COUNT.                                      
053600     SET PX-ITEM TO WS-ITEM-COUNT.                                
053700     MOVE WS-ITEM-PROD-ID        TO TAB-ITEM-PROD-ID(PX-ITEM).    
053800     MOVE WS-ITEM-REQUESTED-QTY  TO                               
053900                                 TAB-ITEM-REQUESTED-QTY(PX-ITEM). 
054000     MOVE "N"                   TO TAB-ITEM-AVAILABLE(PX-ITEM).   
054100     PERFORM P130-LE-PROXIMO-ITEM THRU P130-FIM.                  
054200*                                                                 
054300 P311-FIM.                                                        
054400*                                                                 
054500*-----------------------------------------------------------------
054600* ALL-OR-NOTHING CHECK.  EVERY ITEM ON THE SLIP MUST BE COVERED   
054700* BEFORE ANY LOT OR PRODUCT BALANCE IS TOUCHED (REQ 90-0009).     
054800*-----------------------------------------------------------------
054900 P400-VERIFICA-DISPONIBILIDADE.                                   
055000*                                                                 
055100     MOVE "Y" TO WS-SLIP-OK.                                      
055200*                                                                 
055300     PERFORM P410-TESTA-UM-ITEM THRU P410-FIM                     
055400             VARYING WS-IX-ITEM FROM 1 BY 1                       
055500             UNTIL WS-IX-ITEM > WS-ITEM-COUNT.                    
055600*                                                                 
055700     IF WS-SLIP-OK = "Y"                                          
055800         MOVE "Y" TO WS-SLIP-OK                                   
055900         SET WS-SLIP-FULLY-AVAILABLE TO TRUE                      
056000     END-IF.                                                      
056100*                                                                 
056200 P400-FIM.                                                        
056300*                                                                 
056400*-----------------------------------------------------------------
056500* SUMS THE AVAILABLE QTY ACROSS ALL LOTS OF THIS ITEM'S PRODUCT.  
056600* SHORT ITEMS FLAG THE WHOLE SLIP "N" AND THE FIRST ONE FOUND IS  
056700* IS REMEMBERED IN WS-FIRST-INSUF-PROD-ID SO P300 CAN NAME IT ON  
056800* THE REJECTION LINE (REQ 11-0052).                               
056900*-----------------------------------------------------------------
057000 P410-TESTA-UM-ITEM.                                              
057100*                                                                 
057200     SET PX-ITEM TO WS-IX-ITEM.                                   
057300     MOVE ZERO TO WS-PROD-AVAIL-TOTAL.                            
057400     PERFORM P411-SOMA-UM-SLOT THRU P411-FIM                      
057500             VARYING WS-IX-SLOT FROM 1 BY 1                       
057600             UNTIL WS-IX-SLOT > WS-SLOT-COUNT.                    
057700     IF WS-PROD-AVAIL-TOTAL >= TAB-ITEM-REQUESTED-QTY(PX-ITEM)    
057800         SET TAB-ITEM-IS-OK(PX-ITEM) TO TRUE                      
057900     ELSE                                                         
058000         MOVE "N" TO WS-SLIP-OK                                   
058100         IF WS-FIRST-INSUF-PROD-ID = ZERO                         
058200             MOVE TAB-ITEM-PROD-ID(PX-ITEM) TO                    
058300                                         WS-FIRST-INSUF-PROD-ID   
058400         END-IF                                                   
058500     END-IF.                                                      
058600*                                                                 
058700 P410-FIM.                                                        
058800*                                                                 
058900 P411-SOMA-UM-SLOT.                                               
059000*                                                                 
059100     IF TAB-SLOT-PROD-ID(WS-IX-SLOT) = TAB-ITEM-PROD-ID(PX-ITEM)  
059200         ADD TAB-SLOT-AVAIL-QTY(WS-IX-SLOT) TO WS-PROD-AVAIL-TOTAL
059300     END-IF.                                                      
059400*                                                                 
059500 P411-FIM.                                                        
059600*                                                                 
059700 P500-CONSOME-LOTES-FIFO.                                         
059800*                                                                 
059900     PERFORM P520-CONSOME-UM-ITEM THRU P520-FIM                   
060000             VARYING WS-IX-ITEM FROM 1 BY 1                       
060100             UNTIL WS-IX-ITEM > WS-ITEM-COUNT.                    
060200*                                                                 
060300 P500-FIM.                                                        
060400*                                                                 
060500 P520-CONSOME-UM-ITEM.                                            
060600*                                                                 
060700     SET PX-ITEM TO WS-IX-ITEM.                                   
060800     MOVE TAB-ITEM-REQUESTED-QTY(PX-ITEM) TO WS-QTY-REMAINING.    
060900*                                                                 
061000     PERFORM P521-CONSOME-UM-SLOT THRU P521-FIM                   
061100             VARYING WS-IX-SLOT FROM 1 BY 1                       
061200             UNTIL WS-IX-SLOT > WS-SLOT-COUNT                     
061300                OR WS-QTY-REMAINING = ZERO.                       
061400*                                                                 
061500 P520-FIM.                                                        
061600*                                                                 
061700*-----------------------------------------------------------------
061800* TAKES MIN(REMAINING REQUEST, LOT AVAILABLE QTY) FROM ONE LOT,   
061900* ROLLS IT OFF THE LOT, THE PRODUCT BALANCE AND THE SLIP'S RUNNING
062000* WS-SLIP-QTY-WITHDRAWN, THEN WRITES ONE EXIT MOVEMENT FOR THE LOT
062100*-----------------------------------------------------------------
062200 P521-CONSOME-UM-SLOT.                                            
062300*                                                                 
062400     IF TAB-SLOT-PROD-ID(WS-IX-SLOT) = TAB-ITEM-PROD-ID(PX-ITEM)  
062500        AND TAB-SLOT-AVAIL-QTY(WS-IX-SLOT) > ZERO                 
062600         IF TAB-SLOT-AVAIL-QTY(WS-IX-SLOT) < WS-QTY-REMAINING     
062700             MOVE TAB-SLOT-AVAIL-QTY(WS-IX-SLOT)                  
062800                                         TO WS-QTY-TO-TAKE        
062900         ELSE                                                     
063000             MOVE WS-QTY-REMAINING       TO WS-QTY-TO-TAKE        
063100         END-IF                                                   
063200         SUBTRACT WS-QTY-TO-TAKE                                  
063300             FROM TAB-SLOT-AVAIL-QTY(WS-IX-SLOT)                  
063400         SUBTRACT WS-QTY-TO-TAKE FROM WS-QTY-REMAINING            
063500         ADD WS-QTY-TO-TAKE TO WS-SLIP-QTY-WITHDRAWN              
063600         SET PX-PROD TO 1                                         
063700         SEARCH ALL TAB-PRODUCT                                   
063800             WHEN TAB-PROD-ID(PX-PROD) =                          
063900                  TAB-ITEM-PROD-ID(PX-ITEM)                       
064000                 SUBTRACT WS-QTY-TO-TAKE                          
064100                     FROM TAB-PROD-CURRENT-STOCK(PX-PROD)         
064200         END-SEARCH                                               
064300         PERFORM P510-GRAVA-MOVIMENTO THRU P510-FIM               
064400         IF TAB-SLOT-AVAIL-QTY(WS-IX-SLOT) = ZERO                 
064500             ADD 1 TO LK-LOTS-EXHAUSTED                           
064600         END-IF                                                   
064700     END-IF.                                                      
064800*                                                                 
064900 P521-FIM.                                                        
065000*                                                                 
065100 P510-GRAVA-MOVIMENTO.                                            
065200*                                                                 
065300     ADD 1 TO WS-NEXT-MOVE-ID.                                    
065400*                                                                 
065500     MOVE WS-NEXT-MOVE-ID        TO WS-MOVE-ID.                   
065600     MOVE WS-RUN-DATE-YYYYMMDD   TO WS-MOVE-DATE.                 
065700     MOVE "EXIT  "               TO WS-MOVE-TYPE.                 
065800     MOVE TAB-ITEM-PROD-ID(PX-ITEM) TO WS-MOVE-PROD-ID.           
065900     MOVE TAB-PROD-REFERENCE(PX-PROD) TO WS-MOVE-PROD-REFERENCE.  
066000     MOVE TAB-SLOT-ID(WS-IX-SLOT)   TO WS-MOVE-SLOT-ID.           
066100     MOVE TAB-SLOT-LOT-NUMBER(WS-IX-SLOT) TO WS-MOVE-LOT-NUMBER.  
066200     MOVE WS-QTY-TO-TAKE         TO WS-MOVE-QUANTITY.             
066300     MOVE TAB-SLOT-UNIT-PRICE(WS-IX-SLOT) TO WS-MOVE-UNIT-PRICE.  
066400     MOVE WS-SLIP-NUMBER          TO WS-MOVE-REFERENCE.           
066500*                                                                 
066600     WRITE MOVE-RECORD FROM WS-REG-MOVEMENT.                      
066700     ADD 1 TO LK-MOVEMENTS-WRITTEN.                               
066800*                                                                 
066900     MOVE WS-MOVE-PROD-ID        TO WS-DET-PROD-ID.               
067000     MOVE WS-MOVE-LOT-NUMBER     TO WS-DET-LOT-NUMBER.            
067100     MOVE WS-QTY-TO-TAKE         TO WS-DET-QTY.                   
067200     WRITE REG-REPORT FROM WS-LINE-DET-MOVEMENT.                  
067300*                                                                 
067400 P510-FIM.                                                        
067500*                                                                 
067600*-----------------------------------------------------------------
067700* ONE LINE PER SLIP - SLIP NUMBER, WORKSHOP, RESULT, AND (SET BY  
067800* THE CALLER BEFORE THIS PERFORM) THE SHORT PRODUCT WHEN REJECTED,
067900* ITEM COUNT, AND QTY WITHDRAWN (REQ 11-0052).                    
068000*-----------------------------------------------------------------
068100 P600-GRAVA-RPT-BORDERO.                                          
068200*                                                                 
068300     MOVE WS-SLIP-NUMBER         TO WS-DET-SLIP-NUMBER.           
068400     MOVE WS-SLIP-DEST-WORKSHOP  TO WS-DET-WORKSHOP.              
068500     WRITE REG-REPORT FROM WS-LINE-DET-SLIP.                      
068600*                                                                 
068700 P600-FIM.                                                        
068800*                                                                 
068900* END-OF-RUN TOTALS - READ/VALIDATED/REJECTED/SKIPPED - PRINTED   
069000* HERE AND ALSO CARRIED UP TO TRC0420 IN LK-RUN-TOTALS.           
069100 P700-GRAVA-SECAO-TOTAIS.                                         
069200*                                                                 
069300     MOVE WS-SLIPS-READ          TO WS-TOT-SLIPS-READ.            
069400     MOVE WS-SLIPS-VALIDATED     TO WS-TOT-SLIPS-VAL.             
069500     MOVE WS-SLIPS-REJECTED      TO WS-TOT-SLIPS-REJ.             
069600     MOVE WS-SLIPS-SKIPPED       TO WS-TOT-SLIPS-SKIP.            
069700     WRITE REG-REPORT FROM WS-LINE-VALIDACAO-TOTALS.              
069800     WRITE REG-REPORT FROM WS-LINE-RULE.                          
069900*                                                                 
070000     ADD WS-SLIPS-READ           TO LK-SLIPS-READ.                
070100     ADD WS-SLIPS-VALIDATED      TO LK-SLIPS-VALIDATED.           
070200     ADD WS-SLIPS-REJECTED       TO LK-SLIPS-REJECTED.            
070300*                                                                 
070400 P700-FIM.                                                        
070500*                                                                 
070600 P800-REGRAVA-ARQUIVOS.                                           
070700*                                                                 
070800     OPEN OUTPUT PRODUCT-FILE.                                    
070900     PERFORM P810-GRAVA-UM-PRODUTO THRU P810-FIM                  
071000             VARYING WS-IX-PROD FROM 1 BY 1                       
071100             UNTIL WS-IX-PROD > WS-PROD-COUNT.                    
071200     CLOSE PRODUCT-FILE.                                          
071300*                                                                 
071400     OPEN OUTPUT SLOT-FILE.                                       
071500     PERFORM P820-GRAVA-UM-SLOT THRU P820-FIM                     
071600             VARYING WS-IX-SLOT FROM 1 BY 1                       
071700             UNTIL WS-IX-SLOT > WS-SLOT-COUNT.                    
071800     CLOSE SLOT-FILE.                                             
071900*                                                                 
072000 P800-FIM.                                                        
072100*                                                                 
072200 P810-GRAVA-UM-PRODUTO.                                           
072300*                                                                 
072400     MOVE TAB-PROD-ID(WS-IX-PROD)            TO WS-PROD-ID.       
072500     MOVE TAB-PROD-REFERENCE(WS-IX-PROD)     TO WS-PROD-REFERENCE.
072600     MOVE TAB-PROD-NAME(WS-IX-PROD)          TO WS-PROD-NAME.     
072700     MOVE TAB-PROD-CATEGORY(WS-IX-PROD)      TO WS-PROD-CATEGORY. 
072800     MOVE TAB-PROD-MEASURE-UNIT(WS-IX-PROD)  TO                   
072900                                         WS-PROD-MEASURE-UNIT     
073000     MOVE TAB-PROD-UNIT-PRICE(WS-IX-PROD)    TO WS-PROD-UNIT-PRICE
073100     MOVE TAB-PROD-REORDER-POINT(WS-IX-PROD) TO                   
073200                                         WS-PROD-REORDER-POINT    
073300     MOVE TAB-PROD-CURRENT-STOCK(WS-IX-PROD) TO                   
073400                                         WS-PROD-CURRENT-STOCK    
073500     WRITE PROD-RECORD FROM WS-REG-PRODUCT.                       
073600*                                                                 
073700 P810-FIM.                                                        
073800*                                                                 
073900 P820-GRAVA-UM-SLOT.                                              
074000*                                                                 
074100     MOVE TAB-SLOT-ID(WS-IX-SLOT)           TO WS-SLOT-ID.        
074200     MOVE TAB-SLOT-PROD-ID(WS-IX-SLOT)      TO WS-SLOT-PROD-ID.   
074300     MOVE TAB-SLOT-QUANTITY(WS-IX-SLOT)     TO WS-SLOT-QUANTITY.  
074400     MOVE TAB-SLOT-AVAIL-QTY(WS-IX-SLOT)    TO WS-SLOT-AVAIL-QTY. 
074500     MOVE TAB-SLOT-UNIT-PRICE(WS-IX-SLOT)   TO WS-SLOT-UNIT-PRICE.
074600     MOVE TAB-SLOT-ENTRY-DATE(WS-IX-SLOT)   TO WS-SLOT-ENTRY-DATE.
074700     MOVE TAB-SLOT-ENTRY-TIME(WS-IX-SLOT)   TO WS-SLOT-ENTRY-TIME.
074800     MOVE TAB-SLOT-LOT-NUMBER(WS-IX-SLOT)   TO WS-SLOT-LOT-NUMBER.
074900     WRITE SLOT-RECORD FROM WS-REG-SLOT.                          
075000*                                                                 
075100 P820-FIM.                                                        
075200*                                                                 
075300 P900-FIM.                                                        
075400*                                                                 
075500     CLOSE SLIP-FILE.                                             
075600     CLOSE ITEM-FILE.                                             
075700     CLOSE MOVE-FILE.                                             
075800     CLOSE REPORT-FILE.                                           
075900     GOBACK.                                                      
076000*                                                                 
076100 END PROGRAM TRC0300.                                             
