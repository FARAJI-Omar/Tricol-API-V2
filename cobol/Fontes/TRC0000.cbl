000100***************************************************************** 
000200*  TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING                 
000300*  PROGRAM:  TRC0000                                              
000400*  PURPOSE:  WAREHOUSE INVENTORY BATCH SUITE - NIGHTLY DRIVER.    
000500*            CALLS EACH JOB STEP IN TURN AND CARRIES THE RUN      
000600*            TOTALS FORWARD SO THE LAST STEP CAN PRINT THEM.      
000700*-----------------------------------------------------------------
000800*  CHANGE LOG                                                     
000900*  ----------                                                     
001000*  03/17/87  DWM  ORIGINAL PROGRAM - INTERACTIVE MAIN MENU FOR THE
001100*                 RECEIVING-DOCK CONVERSION (PROJ 87-004).        
001200*  02/08/90  KLP  ADDED THE EXIT-SLIP VALIDATION OPTION TO THE    
001300*                 MENU (REQ 90-0009).                             
001400*  04/02/96  KLP  OPERATORS KEPT RUNNING THE STEPS OUT OF ORDER   
001500*                 AND LEAVING LOTS UNVALIDATED OVERNIGHT -        
001600*                 SCHEDULING ASKED US TO DROP THE MENU AND CHAIN  
001700*                 THE FOUR STEPS AS ONE STRAIGHT BATCH JOB        
001800*                 INSTEAD (REQ 96-0040).  SCREEN SECTION REMOVED. 
001900*  11/02/98  RFH  Y2K REVIEW.  NO DATE FIELDS OF ITS OWN IN THIS  
002000*                 STEP, NO CHANGE REQUIRED.                       
002100*  05/14/03  SMT  ADDED LK-RUN-TOTALS COMMAREA CARRIED DOWN THE   
002200*                 CALL CHAIN SO TRC0420 CAN PRINT ONE CONSOLIDATED
002300*                 END-OF-RUN TOTALS LINE (REQ 03-0271).           
002400*  08/30/07  SMT  STOP THE RUN AND SKIP REMAINING STEPS IF A STEP 
002500*                 ABENDS (RETURN-CODE NOT ZERO) INSTEAD OF PLOWING
002600*                 AHEAD INTO THE NEXT ONE (REQ 07-0118).          
002700*  04/11/11  JTP  WS-PGM-RECEPCAO/VALIDACAO/VALORIZACAO/BUSCA     
002800*                 WERE MISSING THEIR CLOSING PERIOD FROM THE LAST 
002900*                 RE-KEY - ONLY THE TRAILING FILLER HAD ONE.      
003000*                 ADDED THE MISSING PERIODS (REQ 11-0052).        
003100***************************************************************** 
003200 IDENTIFICATION DIVISION.                                         
003300 PROGRAM-ID.    TRC0000.                                          
003400 AUTHOR.        D. W. MUSGRAVE.                                   
003500 INSTALLATION.  TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING.   
003600 DATE-WRITTEN.  03/17/87.                                         
003700 DATE-COMPILED.                                                   
003800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
003900*                                                                 
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SPECIAL-NAMES.                                                   
004300     C01 IS TOP-OF-FORM.                                          
004400*                                                                 
004500 DATA DIVISION.                                                   
004600 WORKING-STORAGE SECTION.                                         
004700*                                                                 
004800 01  WS-PROGRAMAS-BATCH.                                          
004900     05  WS-PGM-RECEPCAO                PIC X(08) VALUE "TRC0310".
005000     05  WS-PGM-VALIDACAO               PIC X(08) VALUE "TRC0300".
005100     05  WS-PGM-VALORIZACAO             PIC X(08) VALUE "TRC0410".
005200     05  WS-PGM-BUSCA                   PIC X(08) VALUE "TRC0420".
005300     05  FILLER                          PIC X(08).               
005400*                                                                 
005500 01  WS-PROGRAMAS-BATCH-R REDEFINES WS-PROGRAMAS-BATCH.           
005600     05  WS-PGM-TABLE OCCURS 5 TIMES     PIC X(08).               
005700*                                                                 
005800 01  WS-STEP-STATUS.                                              
005900     05  WS-STEP-ABEND                   PIC X(01) VALUE "N".     
006000         88  WS-STEP-FAILED               VALUE "Y".              
006100     05  FILLER                          PIC X(01).               
006200*                                                                 
006300 01  WS-STEP-STATUS-R REDEFINES WS-STEP-STATUS.                   
006400     05  WS-STEP-STATUS-CODE             PIC X(02).               
006500*                                                                 
006600 01  LK-RUN-TOTALS.                                               
006700     05  LK-SLIPS-READ                   PIC 9(5) COMP VALUE 0.   
006800     05  LK-SLIPS-VALIDATED              PIC 9(5) COMP VALUE 0.   
006900     05  LK-SLIPS-REJECTED                PIC 9(5) COMP VALUE 0.  
007000     05  LK-MOVEMENTS-WRITTEN             PIC 9(5) COMP VALUE 0.  
007100     05  LK-LOTS-EXHAUSTED                PIC 9(5) COMP VALUE 0.  
007200     05  FILLER                           PIC 9(5) COMP VALUE 0.  
007300*                                                                 
007400 01  LK-RUN-TOTALS-R REDEFINES LK-RUN-TOTALS.                     
007500     05  LK-TOTALS-TABLE OCCURS 6 TIMES  PIC 9(5) COMP.           
007600*                                                                 
007700 PROCEDURE DIVISION.                                              
007800*                                                                 
007900 MAIN-PROCEDURE.                                                  
008000*                                                                 
008100     PERFORM P100-INICIALIZA           THRU P100-FIM.             
008200     PERFORM P200-RECEPCAO             THRU P200-FIM.             
008300     IF NOT WS-STEP-FAILED                                        
008400         PERFORM P300-VALIDACAO        THRU P300-FIM              
008500     END-IF.                                                      
008600     IF NOT WS-STEP-FAILED                                        
008700         PERFORM P400-VALORIZACAO      THRU P400-FIM              
008800     END-IF.                                                      
008900     IF NOT WS-STEP-FAILED                                        
009000         PERFORM P500-BUSCA            THRU P500-FIM              
009100     END-IF.                                                      
009200     PERFORM P900-FIM.                                            
009300*                                                                 
009400 P100-INICIALIZA.                                                 
009500*                                                                 
009600     MOVE "N" TO WS-STEP-ABEND.                                   
009700     MOVE ZERO TO LK-SLIPS-READ LK-SLIPS-VALIDATED                
009800                  LK-SLIPS-REJECTED LK-MOVEMENTS-WRITTEN          
009900                  LK-LOTS-EXHAUSTED.                              
010000*                                                                 
010100 P100-FIM.                                                        
010200*                                                                 
010300 P200-RECEPCAO.                                                   
010400*                                                                 
010500     CALL WS-PGM-RECEPCAO USING LK-RUN-TOTALS.                    
010600     IF RETURN-CODE NOT = ZERO                                    
010700         SET WS-STEP-FAILED TO TRUE                               
010800     END-IF.                                                      
010900*                                                                 
011000 P200-FIM.                                                        
011100*                                                                 
011200 P300-VALIDACAO.                                                  
011300*                                                                 
011400     CALL WS-PGM-VALIDACAO USING LK-RUN-TOTALS.                   
011500     IF RETURN-CODE NOT = ZERO                                    
011600         SET WS-STEP-FAILED TO TRUE                               
011700     END-IF.                                                      
011800*                                                                 
011900 P300-FIM.                                                        
012000*                                                                 
012100 P400-VALORIZACAO.                                                
012200*                                                                 
012300     CALL WS-PGM-VALORIZACAO USING LK-RUN-TOTALS.                 
012400     IF RETURN-CODE NOT = ZERO                                    
012500         SET WS-STEP-FAILED TO TRUE                               
012600     END-IF.                                                      
012700*                                                                 
012800 P400-FIM.                                                        
012900*                                                                 
013000 P500-BUSCA.                                                      
013100*                                                                 
013200     CALL WS-PGM-BUSCA USING LK-RUN-TOTALS.                       
013300     IF RETURN-CODE NOT = ZERO                                    
013400         SET WS-STEP-FAILED TO TRUE                               
013500     END-IF.                                                      
013600*                                                                 
013700 P500-FIM.                                                        
013800*                                                                 
013900 P900-FIM.                                                        
014000*                                                                 
014100     IF WS-STEP-FAILED                                            
014200         MOVE 16 TO RETURN-CODE                                   
014300     END-IF.                                                      
014400     GOBACK.                                                      
014500*                                                                 
014600 END PROGRAM TRC0000.                                             
