000100***************************************************************** 
000200*  TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING                 
000300*  PROGRAM:  TRC0410                                              
000400*  PURPOSE:  WAREHOUSE INVENTORY BATCH - STOCK VALUATION REPORT.  
000500*            EXTENDS A PRODUCT'S LOTS ON HAND AT THE LOT'S OWN    
000600*            UNIT PRICE, BREAKS ON PRODUCT, AND CARRIES A GRAND   
000700*            TOTAL FOR THE WHOLE WAREHOUSE.                       
000800*-----------------------------------------------------------------
000900*  CHANGE LOG                                                     
001000*  ----------                                                     
001100*  03/17/87  DWM  ORIGINAL PROGRAM - SHOPPING-LIST REPORT,        
001200*                 RE-USED FOR THE STOCK VALUATION STEP BELOW      
001300*                 (PROJ 87-004).                                  
001400*  02/08/90  KLP  REWORKED CONTROL BREAK TO KEY ON PRODUCT INSTEAD
001500*                 OF SUPPLIER (REQ 90-0009).                      
001600*  07/02/92  KLP  DROPPED THE SORT STEP - STOCK-SLOT NOW ARRIVES  
001700*                 ON DISK ALREADY IN PRODUCT/ENTRY-DATE SEQUENCE  
001800*                 SO THE REPORT CAN JUST READ IT STRAIGHT         
001900*                 (REQ 92-0033).                                  
002000*  11/02/98  RFH  Y2K REVIEW.  NO DATE ARITHMETIC IN THIS STEP, NO
002100*                 CHANGE REQUIRED.                                
002200*  05/14/03  SMT  ADDED END-OF-RUN TOTALS PASS-THROUGH (REQ       
002300*                 03-0271) - VALUATION RUNS BEFORE THE SEARCH STEP
002400*                 SO IT ONLY FORWARDS LK-RUN-TOTALS UNCHANGED.    
002500*  04/11/11  JTP  ADDED WS-TABLE-SUBS-R, AN OCCURS TABLE REDEFINES
002600*                 OF WS-TABLE-SUBS, THE WAY TRC0000 ALREADY       
002700*                 REDEFINES LK-RUN-TOTALS (REQ 11-0052).          
002800*  04/11/11  JTP  PUT THE FILE-STATUS FIELDS BACK AT THE 77 LEVEL 
002900*                 THE WAY THE SHOP HAS ALWAYS CARRIED THEM - THEY 
003000*                 HAD DRIFTED TO 01 ON THE LAST REWRITE           
003100*                 (REQ 11-0052).                                  
003200***************************************************************** 
003300 IDENTIFICATION DIVISION.                                         
003400 PROGRAM-ID.    TRC0410.                                          
003500 AUTHOR.        D. W. MUSGRAVE.                                   
003600 INSTALLATION.  TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING.   
003700 DATE-WRITTEN.  03/17/87.                                         
003800 DATE-COMPILED.                                                   
003900 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
004000*                                                                 
004100 ENVIRONMENT DIVISION.                                            
004200 CONFIGURATION SECTION.                                           
004300 SPECIAL-NAMES.                                                   
004400     C01 IS TOP-OF-FORM.                                          
004500*                                                                 
004600 INPUT-OUTPUT SECTION.                                            
004700 FILE-CONTROL.                                                    
004800     SELECT PRODUCT-FILE  ASSIGN TO "PRODMAST"                    
004900         ORGANIZATION   IS SEQUENTIAL                             
005000         ACCESS         IS SEQUENTIAL                             
005100         FILE STATUS    IS WS-FS-PRODUCT.                         
005200*                                                                 
005300     SELECT SLOT-FILE     ASSIGN TO "STOCKSLT"                    
005400         ORGANIZATION   IS SEQUENTIAL                             
005500         ACCESS         IS SEQUENTIAL                             
005600         FILE STATUS    IS WS-FS-SLOT.                            
005700*                                                                 
005800     SELECT REPORT-FILE   ASSIGN TO "TRCRPT"                      
005900         ORGANIZATION   IS LINE SEQUENTIAL                        
006000         ACCESS         IS SEQUENTIAL                             
006100         FILE STATUS    IS WS-FS-REPORT.                          
006200*                                                                 
006300 DATA DIVISION.                                                   
006400 FILE SECTION.                                                    
006500*                                                                 
006600 FD  PRODUCT-FILE.                                                
006700     COPY PRODUCT.                                                
006800*                                                                 
006900 FD  SLOT-FILE.                                                   
007000     COPY STOCKSLT.                                               
007100*                                                                 
007200 FD  REPORT-FILE.                                                 
007300 01  REG-REPORT                          PIC X(132).              
007400*                                                                 
007500 WORKING-STORAGE SECTION.                                         
007600*                                                                 
007700 01  WS-REG-PRODUCT.                                              
007800     05  WS-PROD-ID                      PIC 9(9).                
007900     05  WS-PROD-REFERENCE               PIC X(20).               
008000     05  WS-PROD-NAME                    PIC X(30).               
008100     05  WS-PROD-CATEGORY                PIC X(20).               
008200     05  WS-PROD-MEASURE-UNIT            PIC X(10).               
008300     05  WS-PROD-UNIT-PRICE              PIC S9(7)V99.            
008400     05  WS-PROD-REORDER-POINT           PIC S9(7)V999.           
008500     05  WS-PROD-CURRENT-STOCK           PIC S9(9)V999.           
008600     05  FILLER                          PIC X(10).               
008700*                                                                 
008800 01  WS-REG-SLOT.                                                 
008900     05  WS-SLOT-ID                      PIC 9(9).                
009000     05  WS-SLOT-PROD-ID                 PIC 9(9).                
009100     05  WS-SLOT-QUANTITY                PIC S9(9)V999.           
009200     05  WS-SLOT-AVAIL-QTY               PIC S9(9)V999.           
009300     05  WS-SLOT-UNIT-PRICE              PIC S9(7)V99.            
009400     05  WS-SLOT-ENTRY-DATE              PIC 9(8).                
009500     05  WS-SLOT-ENTRY-DATE-R REDEFINES                           
009600         WS-SLOT-ENTRY-DATE.                                      
009700         10  WS-SLOT-ENTRY-CCYY          PIC 9(4).                
009800         10  WS-SLOT-ENTRY-MM            PIC 9(2).                
009900         10  WS-SLOT-ENTRY-DD            PIC 9(2).                
010000     05  WS-SLOT-ENTRY-TIME              PIC 9(6).                
010100     05  WS-SLOT-LOT-NUMBER              PIC X(20).               
010200     05  FILLER                          PIC X(08).               
010300*                                                                 
010400 01  WS-TABLE-SUBS COMP.                                          
010500     05  WS-IX-PROD                      PIC 9(4).                
010600     05  WS-PROD-COUNT                   PIC 9(4).                
010700     05  FILLER                          PIC 9(4) VALUE ZERO.     
010800*                                                                 
010900 01  WS-TABLE-SUBS-R REDEFINES WS-TABLE-SUBS.                     
011000     05  WS-TABLE-SUBS-TABLE OCCURS 3 TIMES                       
011100                                         PIC 9(4) COMP.           
011200*                                                                 
011300 01  WS-MAX-LIMITS.                                               
011400     05  WS-MAX-PRODUTOS                 PIC 9(4) COMP VALUE 500. 
011500     05  FILLER                          PIC X(01).               
011600*                                                                 
011700 01  PRODUCT-TABLE.                                               
011800     05  TAB-PRODUCT OCCURS 500 TIMES                             
011900                     ASCENDING KEY IS TAB-PROD-ID                 
012000                     INDEXED BY PX-PROD.                          
012100         10  TAB-PROD-ID                 PIC 9(9).                
012200         10  TAB-PROD-REFERENCE          PIC X(20).               
012300         10  TAB-PROD-NAME                PIC X(30).              
012400         10  TAB-PROD-UNIT-PRICE          PIC S9(7)V99.           
012500         10  FILLER                       PIC X(10).              
012600*                                                                 
012700 77  WS-FS-PRODUCT                       PIC X(02).               
012800 77  WS-FS-SLOT                          PIC X(02).               
012900 77  WS-FS-REPORT                        PIC X(02).               
013000*                                                                 
013100 01  WS-EOF-SWITCHES.                                             
013200     05  WS-EOF-SLOT                     PIC X(01) VALUE "N".     
013300         88  FLAG-EOF-SLOT                VALUE "Y".              
013400     05  FILLER                          PIC X(01).               
013500*                                                                 
013600 01  WS-BREAK-FIELDS.                                             
013700     05  WS-PRD-ANT                      PIC 9(9) VALUE ZERO.     
013800     05  WS-PRIMEIRO-SLOT                PIC X(01) VALUE "S".     
013900         88  WS-IS-FIRST-SLOT             VALUE "S".              
014000     05  FILLER                          PIC X(01).               
014100*                                                                 
014200 01  WS-BREAK-FIELDS-R REDEFINES WS-BREAK-FIELDS.                 
014300     05  WS-PRD-ANT-ALPHA                PIC X(09).               
014400     05  FILLER                          PIC X(02).               
014500*                                                                 
014600 01  WS-ACCUM-FIELDS.                                             
014700     05  WS-VALOR-LOTE                   PIC S9(9)V99.            
014800     05  WS-VALOR-PRODUTO                PIC S9(11)V99 VALUE ZERO.
014900     05  WS-VALOR-GERAL                  PIC S9(11)V99 VALUE ZERO.
015000     05  FILLER                          PIC X(05).               
015100*                                                                 
015200 01  WS-REPORT-LINES.                                             
015300     03  WS-LINE-SECTION-VALOR.                                   
015400         05  FILLER            PIC X(01) VALUE SPACES.            
015500         05  FILLER            PIC X(40) VALUE                    
015600             "STOCK VALUATION".                                   
015700         05  FILLER            PIC X(91) VALUE SPACES.            
015800*                                                                 
015900     03  WS-LINE-DET-PRODUTO.                                     
016000         05  FILLER            PIC X(01) VALUE SPACES.            
016100         05  FILLER            PIC X(10) VALUE "PRODUCT: ".       
016200         05  WS-DET-PROD-ID    PIC 9(9)  VALUE 0.                 
016300         05  FILLER            PIC X(02) VALUE SPACES.            
016400         05  WS-DET-PROD-NAME  PIC X(30) VALUE SPACES.            
016500         05  FILLER            PIC X(02) VALUE SPACES.            
016600         05  FILLER            PIC X(12) VALUE "VALUATION: $".    
016700         05  WS-DET-VALOR      PIC Z(8)9.99 VALUE ZERO.           
016800         05  FILLER            PIC X(46) VALUE SPACES.            
016900*                                                                 
017000     03  WS-LINE-TOTAL-GERAL.                                     
017100         05  FILLER            PIC X(01) VALUE SPACES.            
017200         05  FILLER            PIC X(30) VALUE                    
017300             "GRAND TOTAL STOCK VALUATION: $".                    
017400         05  WS-TOT-VALOR-GERAL PIC Z(9)9.99 VALUE ZERO.          
017500         05  FILLER            PIC X(91) VALUE SPACES.            
017600*                                                                 
017700     03  WS-LINE-RULE.                                            
017800         05  FILLER            PIC X(01) VALUE SPACES.            
017900         05  FILLER            PIC X(131) VALUE ALL "-".          
018000*                                                                 
018100 LINKAGE SECTION.                                                 
018200*                                                                 
018300 01  LK-RUN-TOTALS.                                               
018400     05  LK-SLIPS-READ                   PIC 9(5) COMP.           
018500     05  LK-SLIPS-VALIDATED              PIC 9(5) COMP.           
018600     05  LK-SLIPS-REJECTED                PIC 9(5) COMP.          
018700     05  LK-MOVEMENTS-WRITTEN             PIC 9(5) COMP.          
018800     05  LK-LOTS-EXHAUSTED                PIC 9(5) COMP.          
018900     05  FILLER                           PIC 9(5) COMP.          
019000*                                                                 
019100 PROCEDURE DIVISION USING LK-RUN-TOTALS.                          
019200*                                                                 
019300 MAIN-PROCEDURE.                                                  
019400*                                                                 
019500     PERFORM P100-INICIALIZA      THRU P100-FIM.                  
019600     PERFORM P300-VALORIZA        THRU P300-FIM                   
019700             UNTIL FLAG-EOF-SLOT.                                 
019800     PERFORM P390-TOTAL-GERAL     THRU P390-FIM.                  
019900     PERFORM P900-FIM.                                            
020000*                                                                 
020100 P100-INICIALIZA.                                                 
020200*                                                                 
020300     MOVE "N" TO WS-EOF-SLOT.                                     
020400     MOVE ZERO TO WS-PRD-ANT WS-VALOR-GERAL WS-VALOR-PRODUTO.     
020500     MOVE "S" TO WS-PRIMEIRO-SLOT.                                
020600*                                                                 
020700     OPEN INPUT  PRODUCT-FILE.                                    
020800     OPEN INPUT  SLOT-FILE.                                       
020900     OPEN EXTEND REPORT-FILE.                                     
021000*                                                                 
021100     WRITE REG-REPORT FROM WS-LINE-SECTION-VALOR.                 
021200*                                                                 
021300     MOVE ZERO TO WS-IX-PROD.                                     
021400     MOVE "00" TO WS-FS-PRODUCT.                                  
021500     PERFORM P110-LE-UM-PRODUTO THRU P110-FIM                     
021600             UNTIL WS-FS-PRODUCT = "10".                          
021700     MOVE WS-IX-PROD TO WS-PROD-COUNT.                            
021800     CLOSE PRODUCT-FILE.                                          
021900*                                                                 
022000 P100-FIM.                                                        
022100*                                                                 
022200 P110-LE-UM-PRODUTO.                                              
022300*                                                                 
022400     READ PRODUCT-FILE INTO WS-REG-PRODUCT                        
022500         AT END                                                   
022600             MOVE "10" TO WS-FS-PRODUCT                           
022700         NOT AT END                                               
022800             ADD 1 TO WS-IX-PROD                                  
022900             SET PX-PROD TO WS-IX-PROD                            
023000             MOVE WS-PROD-ID          TO TAB-PROD-ID(PX-PROD)     
023100             MOVE WS-PROD-REFERENCE   TO                          
023200                                   TAB-PROD-REFERENCE(PX-PROD)    
023300             MOVE WS-PROD-NAME        TO TAB-PROD-NAME(PX-PROD)   
023400             MOVE WS-PROD-UNIT-PRICE  TO                          
023500                                   TAB-PROD-UNIT-PRICE(PX-PROD)   
023600     END-READ.                                                    
023700*                                                                 
023800 P110-FIM.                                                        
023900*                                                                 
024000 P300-VALORIZA.                                                   
024100*                                                                 
024200     READ SLOT-FILE INTO WS-REG-SLOT                              
024300         AT END                                                   
024400             SET FLAG-EOF-SLOT TO TRUE                            
024500         NOT AT END                                               
024600             IF NOT WS-IS-FIRST-SLOT                              
024700                AND WS-SLOT-PROD-ID NOT = WS-PRD-ANT              
024800                 PERFORM P320-QUEBRA-PRODUTO THRU P320-FIM        
024900             END-IF                                               
025000             MOVE WS-SLOT-PROD-ID TO WS-PRD-ANT                   
025100             MOVE "N" TO WS-PRIMEIRO-SLOT                         
025200             IF WS-SLOT-AVAIL-QTY > ZERO                          
025300                 PERFORM P310-ACUMULA-LOTE THRU P310-FIM          
025400             END-IF                                               
025500     END-READ.                                                    
025600*                                                                 
025700     IF FLAG-EOF-SLOT AND WS-PRD-ANT NOT = ZERO                   
025800         PERFORM P320-QUEBRA-PRODUTO THRU P320-FIM                
025900     END-IF.                                                      
026000*                                                                 
026100 P300-FIM.                                                        
026200*                                                                 
026300 P310-ACUMULA-LOTE.                                               
026400*                                                                 
026500     COMPUTE WS-VALOR-LOTE ROUNDED =                              
026600             WS-SLOT-AVAIL-QTY * WS-SLOT-UNIT-PRICE.              
026700     ADD WS-VALOR-LOTE TO WS-VALOR-PRODUTO.                       
026800*                                                                 
026900 P310-FIM.                                                        
027000*                                                                 
027100 P320-QUEBRA-PRODUTO.                                             
027200*                                                                 
027300     MOVE WS-PRD-ANT TO WS-DET-PROD-ID.                           
027400     SET PX-PROD TO 1.                                            
027500     SEARCH ALL TAB-PRODUCT                                       
027600         WHEN TAB-PROD-ID(PX-PROD) = WS-PRD-ANT                   
027700             MOVE TAB-PROD-NAME(PX-PROD) TO WS-DET-PROD-NAME      
027800     END-SEARCH.                                                  
027900     MOVE WS-VALOR-PRODUTO TO WS-DET-VALOR.                       
028000     WRITE REG-REPORT FROM WS-LINE-DET-PRODUTO.                   
028100*                                                                 
028200     ADD WS-VALOR-PRODUTO TO WS-VALOR-GERAL.                      
028300     MOVE ZERO TO WS-VALOR-PRODUTO.                               
028400*                                                                 
028500 P320-FIM.                                                        
028600*                                                                 
028700 P390-TOTAL-GERAL.                                                
028800*                                                                 
028900     MOVE WS-VALOR-GERAL TO WS-TOT-VALOR-GERAL.                   
029000     WRITE REG-REPORT FROM WS-LINE-TOTAL-GERAL.                   
029100     WRITE REG-REPORT FROM WS-LINE-RULE.                          
029200*                                                                 
029300 P390-FIM.                                                        
029400*                                                                 
029500 P900-FIM.                                                        
029600*                                                                 
029700     CLOSE SLOT-FILE.                                             
029800     CLOSE REPORT-FILE.                                           
029900     GOBACK.                                                      
030000*                                                                 
030100 END PROGRAM TRC0410.                                             
