000100***************************************************************** 
000200*  TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING                 
000300*  PROGRAM:  TRC0420                                              
000400*  PURPOSE:  WAREHOUSE INVENTORY BATCH - STOCK-MOVEMENT SEARCH    
000500*            STEP.  RUNS ONE OR MORE AD-HOC QUERIES AGAINST THE   
000600*            MOVEMENT HISTORY FILE AND LISTS EVERY MATCH.  ALSO   
000700*            PRINTS THE END-OF-RUN TOTALS LINE FOR THE WHOLE      
000800*            BATCH SUITE, SINCE THIS STEP RUNS LAST.              
000900*-----------------------------------------------------------------
001000*  CHANGE LOG                                                     
001100*  ----------                                                     
001200*  09/19/91  KLP  ORIGINAL PROGRAM - PRODUCT LISTING SCREEN,      
001300*                 RE-USED FOR THE BATCH MOVEMENT SEARCH BELOW     
001400*                 (REQ 91-0201).                                  
001500*  05/20/93  KLP  REWORKED INTO THE AD-HOC MOVEMENT QUERY STEP    
001600*                 (REQ 93-0061) - WAREHOUSE WANTED TO BE ABLE TO  
001700*                 TRACE ANY LOT OR PRODUCT'S MOVEMENT HISTORY     
001800*                 WITHOUT WAITING ON A PROGRAMMER.                
001900*  11/02/98  RFH  Y2K REVIEW.  CRIT-START-DATE/CRIT-END-DATE AND  
002000*                 MOVE-DATE COMPARISONS ARE ALL 4-DIGIT YEAR, NO  
002100*                 CHANGE REQUIRED.  TESTED OK WITH A QUERY        
002200*                 SPANNING 12/1999 THROUGH 01/2000.               
002300*  05/14/03  SMT  ADDED THE END-OF-RUN TOTALS LINE FROM           
002400*                 LK-RUN-TOTALS (REQ 03-0271) - THIS STEP RUNS    
002500*                 LAST IN THE TRC0000 CHAIN.                      
002600*  04/11/11  JTP  SLIPS READ/VALIDATED/REJECTED LABELS ON         
002700*                 WS-LINE-TOT-SLIPS WERE MISSING THEIR CLOSING    
002800*                 QUOTE FROM THE LAST RE-KEY AND THE LITERAL RAN  
002900*                 ON UNTERMINATED - SAME BUG TRC0300 HAD ON ITS   
003000*                 OWN TOTALS LINE.  CLOSED ALL THREE AND RESIZED  
003100*                 THE FILLERS SO THE LINE STILL LANDS ON 132      
003200*                 (REQ 11-0052).                                  
003300*  04/11/11  JTP  PUT THE FILE-STATUS FIELDS BACK AT THE 77 LEVEL 
003400*                 THE WAY THE SHOP HAS ALWAYS CARRIED THEM - THEY 
003500*                 HAD DRIFTED TO 01 ON THE LAST REWRITE           
003600*                 (REQ 11-0052).                                  
003700***************************************************************** 
003800 IDENTIFICATION DIVISION.                                         
003900 PROGRAM-ID.    TRC0420.                                          
004000 AUTHOR.        K. L. PRUITT.                                     
004100 INSTALLATION.  TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING.   
004200 DATE-WRITTEN.  09/19/91.                                         
004300 DATE-COMPILED.                                                   
004400 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
004500*                                                                 
004600 ENVIRONMENT DIVISION.                                            
004700 CONFIGURATION SECTION.                                           
004800 SPECIAL-NAMES.                                                   
004900     C01 IS TOP-OF-FORM.                                          
005000*                                                                 
005100 INPUT-OUTPUT SECTION.                                            
005200 FILE-CONTROL.                                                    
005300     SELECT CRIT-FILE     ASSIGN TO "SRCHCRIT"                    
005400         ORGANIZATION   IS SEQUENTIAL                             
005500         ACCESS         IS SEQUENTIAL                             
005600         FILE STATUS    IS WS-FS-CRIT.                            
005700*                                                                 
005800     SELECT MOVE-FILE     ASSIGN TO "STKMOVE"                     
005900         ORGANIZATION   IS SEQUENTIAL                             
006000         ACCESS         IS SEQUENTIAL                             
006100         FILE STATUS    IS WS-FS-MOVE.                            
006200*                                                                 
006300     SELECT REPORT-FILE   ASSIGN TO "TRCRPT"                      
006400         ORGANIZATION   IS LINE SEQUENTIAL                        
006500         ACCESS         IS SEQUENTIAL                             
006600         FILE STATUS    IS WS-FS-REPORT.                          
006700*                                                                 
006800 DATA DIVISION.                                                   
006900 FILE SECTION.                                                    
007000*                                                                 
007100 FD  CRIT-FILE.                                                   
007200     COPY SRCHCRIT.                                               
007300*                                                                 
007400 FD  MOVE-FILE.                                                   
007500     COPY STKMOVE.                                                
007600*                                                                 
007700 FD  REPORT-FILE.                                                 
007800 01  REG-REPORT                          PIC X(132).              
007900*                                                                 
008000 WORKING-STORAGE SECTION.                                         
008100*                                                                 
008200 01  WS-REG-CRIT.                                                 
008300     05  WS-CRIT-START-DATE               PIC 9(8).               
008400     05  WS-CRIT-START-DATE-R REDEFINES                           
008500         WS-CRIT-START-DATE.                                      
008600         10  WS-CRIT-START-CCYY          PIC 9(4).                
008700         10  WS-CRIT-START-MM            PIC 9(2).                
008800         10  WS-CRIT-START-DD            PIC 9(2).                
008900     05  WS-CRIT-END-DATE                 PIC 9(8).               
009000     05  WS-CRIT-PROD-ID                  PIC 9(9).               
009100     05  WS-CRIT-PROD-REFERENCE           PIC X(20).              
009200     05  WS-CRIT-TYPE                     PIC X(6).               
009300     05  WS-CRIT-LOT-NUMBER                PIC X(20).             
009400     05  FILLER                           PIC X(01).              
009500*                                                                 
009600 01  WS-REG-MOVEMENT.                                             
009700     05  WS-MOVE-ID                      PIC 9(9).                
009800     05  WS-MOVE-DATE                    PIC 9(8).                
009900     05  WS-MOVE-DATE-R REDEFINES                                 
010000         WS-MOVE-DATE.                                            
010100         10  WS-MOVE-CCYY                PIC 9(4).                
010200         10  WS-MOVE-MM                  PIC 9(2).                
010300         10  WS-MOVE-DD                  PIC 9(2).                
010400     05  WS-MOVE-TYPE                    PIC X(6).                
010500     05  WS-MOVE-PROD-ID                 PIC 9(9).                
010600     05  WS-MOVE-PROD-REFERENCE          PIC X(20).               
010700     05  WS-MOVE-SLOT-ID                 PIC 9(9).                
010800     05  WS-MOVE-LOT-NUMBER              PIC X(20).               
010900     05  WS-MOVE-QUANTITY                PIC S9(9)V999.           
011000     05  WS-MOVE-UNIT-PRICE              PIC S9(7)V99.            
011100     05  WS-MOVE-REFERENCE               PIC X(12).               
011200     05  FILLER                          PIC X(12).               
011300*                                                                 
011400 77  WS-FS-CRIT                          PIC X(02).               
011500 77  WS-FS-MOVE                          PIC X(02).               
011600 77  WS-FS-REPORT                        PIC X(02).               
011700*                                                                 
011800 01  WS-EOF-SWITCHES.                                             
011900     05  WS-EOF-CRIT                     PIC X(01) VALUE "N".     
012000         88  FLAG-EOF-CRIT                VALUE "Y".              
012100     05  WS-EOF-MOVE                     PIC X(01) VALUE "N".     
012200         88  FLAG-EOF-MOVE                 VALUE "Y".             
012300     05  FILLER                          PIC X(02).               
012400*                                                                 
012500 01  WS-RPT-COUNTERS COMP.                                        
012600     05  WS-CRIT-READ                     PIC 9(5) VALUE 0.       
012700     05  WS-MATCH-COUNT                   PIC 9(5) VALUE 0.       
012800     05  FILLER                           PIC 9(5) VALUE 0.       
012900*                                                                 
013000 01  WS-RPT-COUNTERS-R REDEFINES WS-RPT-COUNTERS.                 
013100     05  WS-RPT-COUNTERS-TABLE OCCURS 3 TIMES                     
013200                                         PIC 9(5) COMP.           
013300*                                                                 
013400 01  WS-REPORT-LINES.                                             
013500     03  WS-LINE-SECTION-BUSCA.                                   
013600         05  FILLER            PIC X(01) VALUE SPACES.            
013700         05  FILLER            PIC X(40) VALUE                    
013800             "STOCK-MOVEMENT SEARCH".                             
013900         05  FILLER            PIC X(91) VALUE SPACES.            
014000*                                                                 
014100     03  WS-LINE-DET-CRITERIO.                                    
014200         05  FILLER            PIC X(01) VALUE SPACES.            
014300         05  FILLER            PIC X(08) VALUE "QUERY: ".         
014400         05  WS-DET-CRIT-SEQ   PIC ZZZZ9 VALUE ZERO.              
014500         05  FILLER            PIC X(03) VALUE SPACES.            
014600         05  FILLER            PIC X(08) VALUE "TYPE: ".          
014700         05  WS-DET-CRIT-TYPE  PIC X(6)  VALUE SPACES.            
014800         05  FILLER            PIC X(03) VALUE SPACES.            
014900         05  FILLER            PIC X(09) VALUE "PRODUCT: ".       
015000         05  WS-DET-CRIT-PROD  PIC 9(9)  VALUE 0.                 
015100         05  FILLER            PIC X(03) VALUE SPACES.            
015200         05  FILLER            PIC X(09) VALUE "LOT NO: ".        
015300         05  WS-DET-CRIT-LOT   PIC X(20) VALUE SPACES.            
015400         05  FILLER            PIC X(26) VALUE SPACES.            
015500*                                                                 
015600     03  WS-LINE-DET-MATCH.                                       
015700         05  FILLER            PIC X(01) VALUE SPACES.            
015800         05  FILLER            PIC X(13) VALUE "    MOVEMENT:".   
015900         05  WS-DET-MOVE-ID    PIC 9(9)  VALUE 0.                 
016000         05  FILLER            PIC X(02) VALUE SPACES.            
016100         05  WS-DET-MOVE-DATE  PIC 9(8)  VALUE 0.                 
016200         05  FILLER            PIC X(02) VALUE SPACES.            
016300         05  WS-DET-MOVE-TYPE  PIC X(6)  VALUE SPACES.            
016400         05  FILLER            PIC X(02) VALUE SPACES.            
016500         05  WS-DET-MOVE-PROD  PIC 9(9)  VALUE 0.                 
016600         05  FILLER            PIC X(02) VALUE SPACES.            
016700         05  WS-DET-MOVE-LOT   PIC X(20) VALUE SPACES.            
016800         05  FILLER            PIC X(02) VALUE SPACES.            
016900         05  WS-DET-MOVE-QTY   PIC Z(6)9.999 VALUE ZERO.          
017000         05  FILLER            PIC X(41) VALUE SPACES.            
017100*                                                                 
017200     03  WS-LINE-MATCH-COUNT.                                     
017300         05  FILLER            PIC X(01) VALUE SPACES.            
017400         05  FILLER            PIC X(24) VALUE                    
017500             "MOVEMENTS MATCHED:      ".                          
017600         05  WS-DET-MATCH-CNT  PIC ZZZZ9 VALUE ZERO.              
017700         05  FILLER            PIC X(102) VALUE SPACES.           
017800*                                                                 
017900     03  WS-LINE-TOTAIS-FINAIS.                                   
018000         05  FILLER            PIC X(01) VALUE SPACES.            
018100         05  FILLER            PIC X(40) VALUE                    
018200             "END-OF-RUN TOTALS - TRICOL BATCH SUITE".            
018300         05  FILLER            PIC X(91) VALUE SPACES.            
018400*                                                                 
018500     03  WS-LINE-TOT-SLIPS.                                       
018600         05  FILLER            PIC X(01) VALUE SPACES.            
018700         05  FILLER            PIC X(12) VALUE "SLIPS READ: ".    
018800         05  WS-TOT-SLIPS-READ PIC ZZZZ9 VALUE ZERO.              
018900         05  FILLER            PIC X(04) VALUE SPACES.            
019000         05  FILLER            PIC X(11) VALUE "VALIDATED: ".     
019100         05  WS-TOT-SLIPS-VAL  PIC ZZZZ9 VALUE ZERO.              
019200         05  FILLER            PIC X(04) VALUE SPACES.            
019300         05  FILLER            PIC X(10) VALUE "REJECTED: ".      
019400         05  WS-TOT-SLIPS-REJ  PIC ZZZZ9 VALUE ZERO.              
019500         05  FILLER            PIC X(75) VALUE SPACES.            
019600*                                                                 
019700     03  WS-LINE-TOT-MOVIMENTOS.                                  
019800         05  FILLER            PIC X(01) VALUE SPACES.            
019900         05  FILLER            PIC X(24) VALUE                    
020000             "MOVEMENTS WRITTEN:      ".                          
020100         05  WS-TOT-MOV-WRIT   PIC ZZZZ9 VALUE ZERO.              
020200         05  FILLER            PIC X(04) VALUE SPACES.            
020300         05  FILLER            PIC X(24) VALUE                    
020400             "LOTS EXHAUSTED:         ".                          
020500         05  WS-TOT-LOTS-EXH   PIC ZZZZ9 VALUE ZERO.              
020600         05  FILLER            PIC X(76) VALUE SPACES.            
020700*                                                                 
020800     03  WS-LINE-RULE.                                            
020900         05  FILLER            PIC X(01) VALUE SPACES.            
021000         05  FILLER            PIC X(131) VALUE ALL "-".          
021100*                                                                 
021200 LINKAGE SECTION.                                                 
021300*                                                                 
021400 01  LK-RUN-TOTALS.                                               
021500     05  LK-SLIPS-READ                   PIC 9(5) COMP.           
021600     05  LK-SLIPS-VALIDATED              PIC 9(5) COMP.           
021700     05  LK-SLIPS-REJECTED                PIC 9(5) COMP.          
021800     05  LK-MOVEMENTS-WRITTEN             PIC 9(5) COMP.          
021900     05  LK-LOTS-EXHAUSTED                PIC 9(5) COMP.          
022000     05  FILLER                           PIC 9(5) COMP.          
022100*                                                                 
022200 PROCEDURE DIVISION USING LK-RUN-TOTALS.                          
022300*                                                                 
022400 MAIN-PROCEDURE.                                                  
022500*                                                                 
022600     PERFORM P100-INICIALIZA        THRU P100-FIM.                
022700     PERFORM P200-PROCESSA-CONSULTAS THRU P200-FIM                
022800             UNTIL FLAG-EOF-CRIT.                                 
022900     PERFORM P800-TOTAIS-FINAIS     THRU P800-FIM.                
023000     PERFORM P900-FIM.                                            
023100*                                                                 
023200 P100-INICIALIZA.                                                 
023300*                                                                 
023400     MOVE "N" TO WS-EOF-CRIT.                                     
023500     MOVE ZERO TO WS-CRIT-READ WS-MATCH-COUNT.                    
023600*                                                                 
023700     OPEN INPUT  CRIT-FILE.                                       
023800     OPEN EXTEND REPORT-FILE.                                     
023900*                                                                 
024000     WRITE REG-REPORT FROM WS-LINE-SECTION-BUSCA.                 
024100*                                                                 
024200 P100-FIM.                                                        
024300*                                                                 
024400 P200-PROCESSA-CONSULTAS.                                         
024500*                                                                 
024600     READ CRIT-FILE INTO WS-REG-CRIT                              
024700         AT END                                                   
024800             SET FLAG-EOF-CRIT TO TRUE                            
024900         NOT AT END                                               
025000             ADD 1 TO WS-CRIT-READ                                
025100             PERFORM P210-ECOA-CRITERIOS   THRU P210-FIM          
025200             PERFORM P300-VARRE-MOVIMENTOS THRU P300-FIM          
025300             MOVE WS-MATCH-COUNT TO WS-DET-MATCH-CNT              
025400             WRITE REG-REPORT FROM WS-LINE-MATCH-COUNT            
025500     END-READ.                                                    
025600*                                                                 
025700 P200-FIM.                                                        
025800*                                                                 
025900 P210-ECOA-CRITERIOS.                                             
026000*                                                                 
026100     MOVE WS-CRIT-READ          TO WS-DET-CRIT-SEQ.               
026200     MOVE WS-CRIT-TYPE           TO WS-DET-CRIT-TYPE.             
026300     MOVE WS-CRIT-PROD-ID        TO WS-DET-CRIT-PROD.             
026400     MOVE WS-CRIT-LOT-NUMBER     TO WS-DET-CRIT-LOT.              
026500     WRITE REG-REPORT FROM WS-LINE-DET-CRITERIO.                  
026600*                                                                 
026700 P210-FIM.                                                        
026800*                                                                 
026900 P300-VARRE-MOVIMENTOS.                                           
027000*                                                                 
027100     MOVE ZERO TO WS-MATCH-COUNT.                                 
027200     MOVE "N"  TO WS-EOF-MOVE.                                    
027300     OPEN INPUT MOVE-FILE.                                        
027400*                                                                 
027500     PERFORM P320-LE-UM-MOVIMENTO THRU P320-FIM                   
027600             UNTIL FLAG-EOF-MOVE.                                 
027700*                                                                 
027800     CLOSE MOVE-FILE.                                             
027900*                                                                 
028000 P300-FIM.                                                        
028100*                                                                 
028200 P320-LE-UM-MOVIMENTO.                                            
028300*                                                                 
028400     READ MOVE-FILE INTO WS-REG-MOVEMENT                          
028500         AT END                                                   
028600             SET FLAG-EOF-MOVE TO TRUE                            
028700         NOT AT END                                               
028800             PERFORM P310-CASA-CRITERIO THRU P310-FIM             
028900     END-READ.                                                    
029000*                                                                 
029100 P320-FIM.                                                        
029200*                                                                 
029300 P310-CASA-CRITERIO.                                              
029400*                                                                 
029500     IF WS-CRIT-START-DATE NOT = ZERO                             
029600        AND WS-MOVE-DATE < WS-CRIT-START-DATE                     
029700         GO TO P310-FIM                                           
029800     END-IF.                                                      
029900     IF WS-CRIT-END-DATE NOT = ZERO                               
030000        AND WS-MOVE-DATE > WS-CRIT-END-DATE                       
030100         GO TO P310-FIM                                           
030200     END-IF.                                                      
030300     IF WS-CRIT-PROD-ID NOT = ZERO                                
030400        AND WS-MOVE-PROD-ID NOT = WS-CRIT-PROD-ID                 
030500         GO TO P310-FIM                                           
030600     END-IF.                                                      
030700     IF WS-CRIT-PROD-REFERENCE NOT = SPACES                       
030800        AND WS-MOVE-PROD-REFERENCE NOT = WS-CRIT-PROD-REFERENCE   
030900         GO TO P310-FIM                                           
031000     END-IF.                                                      
031100     IF WS-CRIT-TYPE NOT = SPACES                                 
031200        AND WS-MOVE-TYPE NOT = WS-CRIT-TYPE                       
031300         GO TO P310-FIM                                           
031400     END-IF.                                                      
031500     IF WS-CRIT-LOT-NUMBER NOT = SPACES                           
031600        AND WS-MOVE-LOT-NUMBER NOT = WS-CRIT-LOT-NUMBER           
031700         GO TO P310-FIM                                           
031800     END-IF.                                                      
031900*                                                                 
032000     ADD 1 TO WS-MATCH-COUNT.                                     
032100     MOVE WS-MOVE-ID             TO WS-DET-MOVE-ID.               
032200     MOVE WS-MOVE-DATE           TO WS-DET-MOVE-DATE.             
032300     MOVE WS-MOVE-TYPE           TO WS-DET-MOVE-TYPE.             
032400     MOVE WS-MOVE-PROD-ID        TO WS-DET-MOVE-PROD.             
032500     MOVE WS-MOVE-LOT-NUMBER     TO WS-DET-MOVE-LOT.              
032600     MOVE WS-MOVE-QUANTITY       TO WS-DET-MOVE-QTY.              
032700     WRITE REG-REPORT FROM WS-LINE-DET-MATCH.                     
032800*                                                                 
032900 P310-FIM.                                                        
033000*                                                                 
033100 P800-TOTAIS-FINAIS.                                              
033200*                                                                 
033300     WRITE REG-REPORT FROM WS-LINE-TOTAIS-FINAIS.                 
033400     MOVE LK-SLIPS-READ          TO WS-TOT-SLIPS-READ.            
033500     MOVE LK-SLIPS-VALIDATED     TO WS-TOT-SLIPS-VAL.             
033600     MOVE LK-SLIPS-REJECTED      TO WS-TOT-SLIPS-REJ.             
033700     WRITE REG-REPORT FROM WS-LINE-TOT-SLIPS.                     
033800     MOVE LK-MOVEMENTS-WRITTEN   TO WS-TOT-MOV-WRIT.              
033900     MOVE LK-LOTS-EXHAUSTED      TO WS-TOT-LOTS-EXH.              
034000     WRITE REG-REPORT FROM WS-LINE-TOT-MOVIMENTOS.                
034100     WRITE REG-REPORT FROM WS-LINE-RULE.                          
034200*                                                                 
034300 P800-FIM.                                                        
034400*                                                                 
034500 P900-FIM.                                                        
034600*                                                                 
034700     CLOSE CRIT-FILE.                                             
034800     CLOSE REPORT-FILE.                                           
034900     GOBACK.                                                      
035000*                                                                 
035100 END PROGRAM TRC0420.                                             
