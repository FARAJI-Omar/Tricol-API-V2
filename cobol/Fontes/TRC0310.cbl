000100***************************************************************** 
000200*  TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING                 
000300*  PROGRAM:  TRC0310                                              
000400*  PURPOSE:  WAREHOUSE INVENTORY BATCH - RECEPTION / LOT CREATION 
000500*            STEP.  POSTS THE RECEIVING-DOCK REPORT AGAINST THE   
000600*            PRODUCT MASTER, CREATES ONE NEW STOCK-SLOT (LOT) AND 
000700*            ONE ENTRY MOVEMENT PER RECEPTION LINE.               
000800*-----------------------------------------------------------------
000900*  CHANGE LOG                                                     
001000*  ----------                                                     
001100*  03/17/87  DWM  ORIGINAL PROGRAM, WRITTEN FOR THE RECEIVING     
001200*                 DOCK BATCH CONVERSION (PROJ 87-004).            
001300*  09/02/88  DWM  CORRECTED ROUNDING ON UNIT PRICE EDIT.          
001400*  02/08/90  KLP  RECEIPT LINES NOW CARRY THEIR OWN LOT NUMBER    
001500*                 INSTEAD OF A SYSTEM-GENERATED ONE (REQ 90-0009).
001600*  07/02/92  KLP  NEW LOTS ARE NOW INSERTED IN PRODUCT/ENTRY-DATE 
001700*                 SEQUENCE RATHER THAN APPENDED AT END OF FILE, SO
001800*                 THE FIFO WITHDRAWAL STEP NEEDS NO SORT (REQ     
001900*                 92-0033).                                       
002000*  04/19/94  KLP  RAISED WS-MAX-PRODUTOS AND WS-MAX-SLOTS TABLE   
002100*                 LIMITS - WAREHOUSE #3 WAS OVERFLOWING THEM.     
002200*  11/02/98  RFH  Y2K REVIEW.  ALL DATE FIELDS ON THIS PROGRAM'S  
002300*                 FILES ARE ALREADY STORED 4-DIGIT YEAR (9(8)     
002400*                 YYYYMMDD).  NO PROGRAM CHANGE REQUIRED.  TESTED 
002500*                 OK WITH 01/01/2000, 02/29/2000 AND 12/31/1999   
002600*                 BOUNDARY DATA.                                  
002700*  05/14/03  SMT  ADDED END-OF-RUN TOTALS PASS-THROUGH FOR THE NEW
002800*                 CONSOLIDATED BATCH REPORT (REQ 03-0271) - THIS  
002900*                 STEP NOW OPENS THE REPORT AND PRINTS THE PAGE   
003000*                 HEADING SINCE IT RUNS FIRST IN THE CHAIN.       
003100*  08/30/07  SMT  RECV-UNIT-PRICE MAY NOW DIFFER FROM THE PRODUCT 
003200*                 CATALOGUE PRICE - DROPPED THE OLD PRICE-MATCH   
003300*                 EDIT (REQ 07-0118).                             
003400*  04/11/11  JTP  ADDED WS-RPT-COUNTERS-R, AN OCCURS TABLE        
003500*                 REDEFINES OF WS-RPT-COUNTERS, THE WAY TRC0000   
003600*                 ALREADY REDEFINES LK-RUN-TOTALS (REQ 11-0052).  
003700*  04/11/11  JTP  PUT THE FILE-STATUS FIELDS BACK AT THE 77 LEVEL 
003800*                 THE WAY THE SHOP HAS ALWAYS CARRIED THEM - THEY 
003900*                 HAD DRIFTED TO 01 ON THE LAST REWRITE           
004000*                 (REQ 11-0052).                                  
004100***************************************************************** 
004200 IDENTIFICATION DIVISION.                                         
004300 PROGRAM-ID.    TRC0310.                                          
004400 AUTHOR.        D. W. MUSGRAVE.                                   
004500 INSTALLATION.  TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING.   
004600 DATE-WRITTEN.  03/17/87.                                         
004700 DATE-COMPILED.                                                   
004800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                 
004900*                                                                 
005000 ENVIRONMENT DIVISION.                                            
005100 CONFIGURATION SECTION.                                           
005200 SPECIAL-NAMES.                                                   
005300     C01 IS TOP-OF-FORM.                                          
005400*                                                                 
005500 INPUT-OUTPUT SECTION.                                            
005600 FILE-CONTROL.                                                    
005700     SELECT RECEIPT-FILE  ASSIGN TO "RECEIPT"                     
005800         ORGANIZATION   IS SEQUENTIAL                             
005900         ACCESS         IS SEQUENTIAL                             
006000         FILE STATUS    IS WS-FS-RECEIPT.                         
006100*                                                                 
006200     SELECT PRODUCT-FILE  ASSIGN TO "PRODMAST"                    
006300         ORGANIZATION   IS SEQUENTIAL                             
006400         ACCESS         IS SEQUENTIAL                             
006500         FILE STATUS    IS WS-FS-PRODUCT.                         
006600*                                                                 
006700     SELECT SLOT-FILE     ASSIGN TO "STOCKSLT"                    
006800         ORGANIZATION   IS SEQUENTIAL                             
006900         ACCESS         IS SEQUENTIAL                             
007000         FILE STATUS    IS WS-FS-SLOT.                            
007100*                                                                 
007200     SELECT MOVE-FILE     ASSIGN TO "STKMOVE"                     
007300         ORGANIZATION   IS SEQUENTIAL                             
007400         ACCESS         IS SEQUENTIAL                             
007500         FILE STATUS    IS WS-FS-MOVE.                            
007600*                                                                 
007700     SELECT REPORT-FILE   ASSIGN TO "TRCRPT"                      
007800         ORGANIZATION   IS LINE SEQUENTIAL                        
007900         ACCESS         IS SEQUENTIAL                             
008000         FILE STATUS    IS WS-FS-REPORT.                          
008100*                                                                 
008200 DATA DIVISION.                                                   
008300 FILE SECTION.                                                    
008400*                                                                 
008500 FD  RECEIPT-FILE.                                                
008600     COPY RECEIPT.                                                
008700*                                                                 
008800 FD  PRODUCT-FILE.                                                
008900     COPY PRODUCT.                                                
009000*                                                                 
009100 FD  SLOT-FILE.                                                   
009200     COPY STOCKSLT.                                               
009300*                                                                 
009400 FD  MOVE-FILE.                                                   
009500     COPY STKMOVE.                                                
009600*                                                                 
009700 FD  REPORT-FILE.                                                 
009800 01  REG-REPORT                          PIC X(132).              
009900*                                                                 
010000 WORKING-STORAGE SECTION.                                         
010100*                                                                 
010200 01  WS-REG-PRODUCT.                                              
010300     05  WS-PROD-ID                      PIC 9(9).                
010400     05  WS-PROD-REFERENCE               PIC X(20).               
010500     05  WS-PROD-NAME                    PIC X(30).               
010600     05  WS-PROD-CATEGORY                PIC X(20).               
010700     05  WS-PROD-MEASURE-UNIT            PIC X(10).               
010800     05  WS-PROD-UNIT-PRICE              PIC S9(7)V99.            
010900     05  WS-PROD-REORDER-POINT           PIC S9(7)V999.           
011000     05  WS-PROD-CURRENT-STOCK           PIC S9(9)V999.           
011100     05  FILLER                          PIC X(10).               
011200*                                                                 
011300 01  WS-REG-SLOT.                                                 
011400     05  WS-SLOT-ID                      PIC 9(9).                
011500     05  WS-SLOT-PROD-ID                 PIC 9(9).                
011600     05  WS-SLOT-QUANTITY                PIC S9(9)V999.           
011700     05  WS-SLOT-AVAIL-QTY               PIC S9(9)V999.           
011800     05  WS-SLOT-UNIT-PRICE              PIC S9(7)V99.            
011900     05  WS-SLOT-ENTRY-DATE              PIC 9(8).                
012000     05  WS-SLOT-ENTRY-DATE-R REDEFINES                           
012100         WS-SLOT-ENTRY-DATE.                                      
012200         10  WS-SLOT-ENTRY-CCYY          PIC 9(4).                
012300         10  WS-SLOT-ENTRY-MM            PIC 9(2).                
012400         10  WS-SLOT-ENTRY-DD            PIC 9(2).                
012500     05  WS-SLOT-ENTRY-TIME              PIC 9(6).                
012600     05  WS-SLOT-LOT-NUMBER              PIC X(20).               
012700     05  FILLER                          PIC X(08).               
012800*                                                                 
012900 01  WS-REG-RECEIPT.                                              
013000     05  WS-RECV-PROD-ID                 PIC 9(9).                
013100     05  WS-RECV-QUANTITY                PIC S9(9)V999.           
013200     05  WS-RECV-UNIT-PRICE              PIC S9(7)V99.            
013300     05  WS-RECV-LOT-NUMBER              PIC X(20).               
013400     05  WS-RECV-ENTRY-DATE              PIC 9(8).                
013500     05  WS-RECV-ENTRY-TIME              PIC 9(6).                
013600     05  FILLER                          PIC X(05).               
013700*                                                                 
013800 01  WS-REG-MOVEMENT.                                             
013900     05  WS-MOVE-ID                      PIC 9(9).                
014000     05  WS-MOVE-DATE                    PIC 9(8).                
014100     05  WS-MOVE-TYPE                    PIC X(6).                
014200     05  WS-MOVE-PROD-ID                 PIC 9(9).                
014300     05  WS-MOVE-PROD-REFERENCE          PIC X(20).               
014400     05  WS-MOVE-SLOT-ID                 PIC 9(9).                
014500     05  WS-MOVE-LOT-NUMBER              PIC X(20).               
014600     05  WS-MOVE-QUANTITY                PIC S9(9)V999.           
014700     05  WS-MOVE-UNIT-PRICE              PIC S9(7)V99.            
014800     05  WS-MOVE-REFERENCE               PIC X(12).               
014900     05  FILLER                          PIC X(12).               
015000*                                                                 
015100 01  WS-MAX-LIMITS.                                               
015200     05  WS-MAX-PRODUTOS                 PIC 9(4) COMP VALUE 500. 
015300     05  WS-MAX-SLOTS                    PIC 9(4) COMP VALUE 4000.
015400     05  FILLER                          PIC X(01).               
015500*                                                                 
015600 01  WS-TABLE-SUBS COMP.                                          
015700     05  WS-IX-PROD                      PIC 9(4).                
015800     05  WS-IX-SLOT                      PIC 9(4).                
015900     05  WS-IX-MOVE                      PIC 9(4).                
016000     05  WS-IX-SHIFT                     PIC 9(4).                
016100     05  WS-PROD-COUNT                   PIC 9(4).                
016200     05  WS-SLOT-COUNT                   PIC 9(4).                
016300     05  WS-INSERT-AT                    PIC 9(4).                
016400     05  FILLER                          PIC 9(4) VALUE ZERO.     
016500*                                                                 
016600 01  PRODUCT-TABLE.                                               
016700     05  TAB-PRODUCT OCCURS 500 TIMES                             
016800                     ASCENDING KEY IS TAB-PROD-ID                 
016900                     INDEXED BY PX-PROD.                          
017000         10  TAB-PROD-ID                 PIC 9(9).                
017100         10  TAB-PROD-REFERENCE          PIC X(20).               
017200         10  TAB-PROD-NAME                PIC X(30).              
017300         10  TAB-PROD-CATEGORY            PIC X(20).              
017400         10  TAB-PROD-MEASURE-UNIT        PIC X(10).              
017500         10  TAB-PROD-UNIT-PRICE          PIC S9(7)V99.           
017600         10  TAB-PROD-REORDER-POINT       PIC S9(7)V999.          
017700         10  TAB-PROD-CURRENT-STOCK       PIC S9(9)V999.          
017800         10  FILLER                       PIC X(10).              
017900*                                                                 
018000 01  SLOT-TABLE.                                                  
018100     05  TAB-SLOT OCCURS 4000 TIMES                               
018200                  ASCENDING KEY IS TAB-SLOT-PROD-ID               
018300                  INDEXED BY PX-SLOT.                             
018400         10  TAB-SLOT-ID                 PIC 9(9).                
018500         10  TAB-SLOT-PROD-ID            PIC 9(9).                
018600         10  TAB-SLOT-QUANTITY           PIC S9(9)V999.           
018700         10  TAB-SLOT-AVAIL-QTY          PIC S9(9)V999.           
018800         10  TAB-SLOT-UNIT-PRICE         PIC S9(7)V99.            
018900         10  TAB-SLOT-ENTRY-DATE         PIC 9(8).                
019000         10  TAB-SLOT-ENTRY-TIME         PIC 9(6).                
019100         10  TAB-SLOT-LOT-NUMBER         PIC X(20).               
019200         10  FILLER                      PIC X(08).               
019300*                                                                 
019400 77  WS-FS-RECEIPT                       PIC X(02).               
019500     88  WS-FS-RECEIPT-OK                VALUE "00".              
019600 77  WS-FS-PRODUCT                       PIC X(02).               
019700     88  WS-FS-PRODUCT-OK                VALUE "00".              
019800 77  WS-FS-SLOT                          PIC X(02).               
019900     88  WS-FS-SLOT-OK                   VALUE "00".              
020000 77  WS-FS-MOVE                          PIC X(02).               
020100     88  WS-FS-MOVE-OK                   VALUE "00".              
020200 77  WS-FS-REPORT                        PIC X(02).               
020300     88  WS-FS-REPORT-OK                 VALUE "00".              
020400*                                                                 
020500 01  WS-EOF-SWITCHES.                                             
020600     05  WS-EOF-RECEIPT                  PIC X(01) VALUE "N".     
020700         88  FLAG-EOF-RECEIPT            VALUE "Y".               
020800     05  FILLER                          PIC X(01).               
020900*                                                                 
021000 01  WS-NEXT-IDS.                                                 
021100     05  WS-NEXT-SLOT-ID     COMP        PIC 9(9) VALUE 0.        
021200     05  WS-NEXT-MOVE-ID     COMP        PIC 9(9) VALUE 0.        
021300     05  FILLER              COMP        PIC 9(4) VALUE 0.        
021400*                                                                 
021500 01  WS-RUN-DATE.                                                 
021600     05  WS-RUN-DATE-YYYYMMDD            PIC 9(8).                
021700     05  WS-RUN-DATE-R REDEFINES                                  
021800         WS-RUN-DATE-YYYYMMDD.                                    
021900         10  WS-RUN-CCYY                 PIC 9(4).                
022000         10  WS-RUN-MM                   PIC 9(2).                
022100         10  WS-RUN-DD                   PIC 9(2).                
022200     05  FILLER                          PIC X(02).               
022300*                                                                 
022400 01  WS-RPT-COUNTERS COMP.                                        
022500     05  WS-RCV-READ                     PIC 9(5) VALUE 0.        
022600     05  WS-RCV-POSTED                   PIC 9(5) VALUE 0.        
022700     05  FILLER                          PIC 9(5) VALUE 0.        
022800*                                                                 
022900 01  WS-RPT-COUNTERS-R REDEFINES WS-RPT-COUNTERS.                 
023000     05  WS-RPT-COUNTERS-TABLE OCCURS 3 TIMES                     
023100                                         PIC 9(5) COMP.           
023200*                                                                 
023300 01  WS-REPORT-LINES.                                             
023400     03  WS-LINE-HEADING-1.                                       
023500         05  FILLER            PIC X(01) VALUE SPACES.            
023600         05  FILLER            PIC X(40) VALUE                    
023700             "TRICOL INDUSTRIAL SUPPLY CO.".                      
023800         05  FILLER            PIC X(50) VALUE SPACES.            
023900         05  FILLER            PIC X(10) VALUE "RUN DATE: ".      
024000         05  WS-HDG-RUN-DATE   PIC X(10) VALUE SPACES.            
024100         05  FILLER            PIC X(21) VALUE SPACES.            
024200*                                                                 
024300     03  WS-LINE-HEADING-2.                                       
024400         05  FILLER            PIC X(01) VALUE SPACES.            
024500         05  FILLER            PIC X(60) VALUE                    
024600          "WAREHOUSE INVENTORY CONTROL - BATCH PROCESSING REPORT".
024700         05  FILLER            PIC X(71) VALUE SPACES.            
024800*                                                                 
024900     03  WS-LINE-RULE.                                            
025000         05  FILLER            PIC X(01) VALUE SPACES.            
025100         05  FILLER            PIC X(131) VALUE ALL "-".          
025200*                                                                 
025300     03  WS-LINE-SECTION-RECEPTION.                               
025400         05  FILLER            PIC X(01) VALUE SPACES.            
025500         05  FILLER            PIC X(40) VALUE                    
025600             "RECEPTION / LOT CREATION".                          
025700         05  FILLER            PIC X(91) VALUE SPACES.            
025800*                                                                 
025900     03  WS-LINE-DET-RECEIPT.                                     
026000         05  FILLER            PIC X(01) VALUE SPACES.            
026100         05  FILLER            PIC X(10) VALUE "PRODUCT: ".       
026200         05  WS-DET-PROD-ID    PIC 9(9)  VALUE 0.                 
026300         05  FILLER            PIC X(04) VALUE SPACES.            
026400         05  FILLER            PIC X(09) VALUE "LOT NO: ".        
026500         05  WS-DET-LOT-NUMBER PIC X(20) VALUE SPACES.            
026600         05  FILLER            PIC X(04) VALUE SPACES.            
026700         05  FILLER            PIC X(05) VALUE "QTY: ".           
026800         05  WS-DET-QTY        PIC Z(6)9.999 VALUE ZERO.          
026900         05  FILLER            PIC X(03) VALUE SPACES.            
027000         05  FILLER            PIC X(07) VALUE "PRICE: ".         
027100         05  WS-DET-PRICE      PIC Z(6)9.99 VALUE ZERO.           
027200         05  FILLER            PIC X(42) VALUE SPACES.            
027300*                                                                 
027400     03  WS-LINE-RECEPTION-TOTALS.                                
027500         05  FILLER            PIC X(01) VALUE SPACES.            
027600         05  FILLER            PIC X(24) VALUE                    
027700             "RECEPTION LINES READ:  ".                           
027800         05  WS-TOT-RCV-READ   PIC ZZZZ9 VALUE ZERO.              
027900         05  FILLER            PIC X(04) VALUE SPACES.            
028000         05  FILLER            PIC X(24) VALUE                    
028100             "LOTS POSTED:            ".                          
028200         05  WS-TOT-RCV-POSTED PIC ZZZZ9 VALUE ZERO.              
028300         05  FILLER            PIC X(66) VALUE SPACES.            
028400*                                                                 
028500 LINKAGE SECTION.                                                 
028600*                                                                 
028700 01  LK-RUN-TOTALS.                                               
028800     05  LK-SLIPS-READ                   PIC 9(5) COMP.           
028900     05  LK-SLIPS-VALIDATED              PIC 9(5) COMP.           
029000     05  LK-SLIPS-REJECTED               PIC 9(5) COMP.           
029100     05  LK-MOVEMENTS-WRITTEN            PIC 9(5) COMP.           
029200     05  LK-LOTS-EXHAUSTED               PIC 9(5) COMP.           
029300     05  FILLER                          PIC 9(5) COMP.           
029400*                                                                 
029500 PROCEDURE DIVISION USING LK-RUN-TOTALS.                          
029600*                                                                 
029700 MAIN-PROCEDURE.                                                  
029800*                                                                 
029900     PERFORM P100-INICIALIZA    THRU P100-FIM.                    
030000     PERFORM P200-CARREGA-TABELAS THRU P200-FIM.                  
030100     PERFORM P300-PROCESSA-RECEPCAO THRU P300-FIM                 
030200             UNTIL FLAG-EOF-RECEIPT.                              
030300     PERFORM P700-GRAVA-SECAO-RECEPCAO THRU P700-FIM.             
030400     PERFORM P800-REGRAVA-ARQUIVOS THRU P800-FIM.                 
030500     PERFORM P900-FIM.                                            
030600*                                                                 
030700 P100-INICIALIZA.                                                 
030800*                                                                 
030900     MOVE ZERO                TO WS-PROD-COUNT WS-SLOT-COUNT.     
031000     MOVE ZERO                TO WS-RCV-READ WS-RCV-POSTED.       
031100     MOVE ZERO                TO WS-NEXT-SLOT-ID WS-NEXT-MOVE-ID. 
031200     MOVE "N"                 TO WS-EOF-RECEIPT.                  
031300*                                                                 
031400     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.              
031500*                                                                 
031600     OPEN INPUT  RECEIPT-FILE.                                    
031700     OPEN INPUT  PRODUCT-FILE.                                    
031800     OPEN INPUT  SLOT-FILE.                                       
031900     OPEN EXTEND MOVE-FILE.                                       
032000     OPEN OUTPUT REPORT-FILE.                                     
032100*                                                                 
032200     IF NOT WS-FS-MOVE-OK                                         
032300         OPEN OUTPUT MOVE-FILE                                    
032400     END-IF.                                                      
032500*                                                                 
032600     PERFORM P110-IMPRIME-CABECALHO THRU P110-FIM.                
032700*                                                                 
032800 P100-FIM.                                                        
032900*                                                                 
033000 P110-IMPRIME-CABECALHO.                                          
033100*                                                                 
033200     MOVE WS-RUN-DATE-YYYYMMDD TO WS-HDG-RUN-DATE.                
033300     WRITE REG-REPORT          FROM WS-LINE-HEADING-1.            
033400     WRITE REG-REPORT          FROM WS-LINE-HEADING-2.            
033500     WRITE REG-REPORT          FROM WS-LINE-RULE.                 
033600*                                                                 
033700 P110-FIM.                                                        
033800*                                                                 
033900 P200-CARREGA-TABELAS.                                            
034000*                                                                 
034100     PERFORM P210-CARREGA-PRODUTOS THRU P210-FIM.                 
034200     PERFORM P220-CARREGA-SLOTS    THRU P220-FIM.                 
034300     CLOSE PRODUCT-FILE.                                          
034400     CLOSE SLOT-FILE.                                             
034500*                                                                 
034600 P200-FIM.                                                        
034700*                                                                 
034800 P210-CARREGA-PRODUTOS.                                           
034900*                                                                 
035000     MOVE ZERO TO WS-IX-PROD.                                     
035100     PERFORM P211-LE-UM-PRODUTO THRU P211-FIM                     
035200             UNTIL WS-FS-PRODUCT = "10".                          
035300     MOVE WS-IX-PROD TO WS-PROD-COUNT.                            
035400*                                                                 
035500 P210-FIM.                                                        
035600*                                                                 
035700 P211-LE-UM-PRODUTO.                                              
035800*                                                                 
035900     READ PRODUCT-FILE INTO WS-REG-PRODUCT                        
036000         AT END                                                   
036100             MOVE "10" TO WS-FS-PRODUCT                           
036200         NOT AT END                                               
036300             ADD 1 TO WS-IX-PROD                                  
036400             SET PX-PROD TO WS-IX-PROD                            
036500             MOVE WS-PROD-ID             TO TAB-PROD-ID(PX-PROD)  
036600             MOVE WS-PROD-REFERENCE      TO                       
036700                                     TAB-PROD-REFERENCE(PX-PROD)  
036800             MOVE WS-PROD-NAME           TO                       
036900                                     TAB-PROD-NAME(PX-PROD)       
037000             MOVE WS-PROD-CATEGORY       TO                       
037100                                     TAB-PROD-CATEGORY(PX-PROD)   
037200             MOVE WS-PROD-MEASURE-UNIT   TO                       
037300                                 TAB-PROD-MEASURE-UNIT(PX-PROD)   
037400             MOVE WS-PROD-UNIT-PRICE     TO                       
037500                                 TAB-PROD-UNIT-PRICE(PX-PROD)     
037600             MOVE WS-PROD-REORDER-POINT  TO                       
037700                                 TAB-PROD-REORDER-POINT(PX-PROD)  
037800             MOVE WS-PROD-CURRENT-STOCK  TO                       
037900                                 TAB-PROD-CURRENT-STOCK(PX-PROD)  
038000     END-READ.                                                    
038100*                                                                 
038200 P211-FIM.                                                        
038300*                                                                 
038400 P220-CARREGA-SLOTS.                                              
038500*                                                                 
038600     MOVE ZERO TO WS-IX-SLOT.                                     
038700     MOVE "00" TO WS-FS-SLOT.                                     
038800     PERFORM P221-LE-UM-SLOT THRU P221-FIM                        
038900             UNTIL WS-FS-SLOT = "10".                             
039000     MOVE WS-IX-SLOT TO WS-SLOT-COUNT.                            
039100*                                                                 
039200 P220-FIM.                                                        
039300*                                                                 
039400 P221-LE-UM-SLOT.                                                 
039500*                                                                 
039600     READ SLOT-FILE INTO WS-REG-SLOT                              
039700         AT END                                                   
039800             MOVE "10" TO WS-FS-SLOT                              
039900         NOT AT END                                               
040000             ADD 1 TO WS-IX-SLOT                                  
040100             SET PX-SLOT TO WS-IX-SLOT                            
040200             MOVE WS-SLOT-ID           TO TAB-SLOT-ID(PX-SLOT)    
040300             MOVE WS-SLOT-PROD-ID      TO                         
040400                                     TAB-SLOT-PROD-ID(PX-SLOT)    
040500             MOVE WS-SLOT-QUANTITY     TO                         
040600                                     TAB-SLOT-QUANTITY(PX-SLOT)   
040700             MOVE WS-SLOT-AVAIL-QTY    TO                         
040800                                     TAB-SLOT-AVAIL-QTY(PX-SLOT)  
040900             MOVE WS-SLOT-UNIT-PRICE   TO                         
041000                                     TAB-SLOT-UNIT-PRICE(PX-SLOT) 
041100             MOVE WS-SLOT-ENTRY-DATE   TO                         
041200                                     TAB-SLOT-ENTRY-DATE(PX-SLOT) 
041300             MOVE WS-SLOT-ENTRY-TIME   TO                         
041400                                     TAB-SLOT-ENTRY-TIME(PX-SLOT) 
041500             MOVE WS-SLOT-LOT-NUMBER   TO                         
041600                                     TAB-SLOT-LOT-NUMBER(PX-SLOT) 
041700             IF WS-SLOT-ID > WS-NEXT-SLOT-ID                      
041800                 MOVE WS-SLOT-ID TO WS-NEXT-SLOT-ID               
041900             END-IF                                               
042000     END-READ.                                                    
042100*                                                                 
042200 P221-FIM.                                                        
042300*                                                                 
042400 P300-PROCESSA-RECEPCAO.                                          
042500*                                                                 
042600     READ RECEIPT-FILE INTO WS-REG-RECEIPT                        
042700         AT END                                                   
042800             SET FLAG-EOF-RECEIPT TO TRUE                         
042900         NOT AT END                                               
043000             ADD 1 TO WS-RCV-READ                                 
043100             PERFORM P310-CRIA-SLOT      THRU P310-FIM            
043200             PERFORM P320-ATUALIZA-PRODUTO THRU P320-FIM          
043300             PERFORM P330-GRAVA-MOVIMENTO  THRU P330-FIM          
043400             PERFORM P340-IMPRIME-DETALHE  THRU P340-FIM          
043500             ADD 1 TO WS-RCV-POSTED                               
043600     END-READ.                                                    
043700*                                                                 
043800 P300-FIM.                                                        
043900*                                                                 
044000 P310-CRIA-SLOT.                                                  
044100*                                                                 
044200     ADD 1 TO WS-NEXT-SLOT-ID.                                    
044300*                                                                 
044400*    FIND WHERE THIS PRODUCT'S LOTS END IN THE TABLE (THE TABLE IS
044500*    IN ASCENDING PROD-ID / ENTRY-DATE / ENTRY-TIME SEQUENCE) - A 
044600*    RECEPTION POSTED TODAY IS NEWER THAN EVERY LOT ALREADY ON    
044700*    FILE FOR THE PRODUCT, SO IT BELONGS RIGHT AFTER THE LAST ONE.
044800*                                                                 
044900     MOVE 1 TO WS-INSERT-AT.                                      
045000     PERFORM P311-TESTA-POSICAO THRU P311-FIM                     
045100             VARYING WS-IX-SLOT FROM 1 BY 1                       
045200             UNTIL WS-IX-SLOT > WS-SLOT-COUNT.                    
045300*                                                                 
045400     PERFORM P312-DESLOCA-SLOT THRU P312-FIM                      
045500             VARYING WS-IX-SHIFT FROM WS-SLOT-COUNT BY -1         
045600             UNTIL WS-IX-SHIFT < WS-INSERT-AT.                    
045700*                                                                 
045800     MOVE WS-NEXT-SLOT-ID     TO TAB-SLOT-ID(WS-INSERT-AT).       
045900     MOVE WS-RECV-PROD-ID     TO TAB-SLOT-PROD-ID(WS-INSERT-AT).  
046000     MOVE WS-RECV-QUANTITY    TO TAB-SLOT-QUANTITY(WS-INSERT-AT). 
046100     MOVE WS-RECV-QUANTITY    TO TAB-SLOT-AVAIL-QTY(WS-INSERT-AT).
046200     MOVE WS-RECV-UNIT-PRICE  TO TAB-SLOT-UNIT-PRICE(WS-INSERT-AT)
046300     MOVE WS-RECV-ENTRY-DATE  TO TAB-SLOT-ENTRY-DATE(WS-INSERT-AT)
046400     MOVE WS-RECV-ENTRY-TIME  TO TAB-SLOT-ENTRY-TIME(WS-INSERT-AT)
046500     MOVE WS-RECV-LOT-NUMBER  TO TAB-SLOT-LOT-NUMBER(WS-INSERT-AT)
046600     ADD 1 TO WS-SLOT-COUNT.                                      
046700*                                                                 
046800 P310-FIM.                                                        
046900*                                                                 
047000 P311-TESTA-POSICAO.                                              
047100*                                                                 
047200     IF TAB-SLOT-PROD-ID(WS-IX-SLOT) <= WS-RECV-PROD-ID           
047300         MOVE WS-IX-SLOT TO WS-INSERT-AT                          
047400         ADD 1 TO WS-INSERT-AT                                    
047500     END-IF.                                                      
047600*                                                                 
047700 P311-FIM.                                                        
047800*                                                                 
047900 P312-DESLOCA-SLOT.                                               
048000*                                                                 
048100     MOVE TAB-SLOT(WS-IX-SHIFT) TO TAB-SLOT(WS-IX-SHIFT + 1).     
048200*                                                                 
048300 P312-FIM.                                                        
048400*                                                                 
048500 P320-ATUALIZA-PRODUTO.                                           
048600*                                                                 
048700     SET PX-PROD TO 1.                                            
048800     SEARCH ALL TAB-PRODUCT                                       
048900         WHEN TAB-PROD-ID(PX-PROD) = WS-RECV-PROD-ID              
049000             ADD WS-RECV-QUANTITY                                 
049100                 TO TAB-PROD-CURRENT-STOCK(PX-PROD)               
049200     END-SEARCH.                                                  
049300*                                                                 
049400 P320-FIM.                                                        
049500*                                                                 
049600 P330-GRAVA-MOVIMENTO.                                            
049700*                                                                 
049800     ADD 1 TO WS-NEXT-MOVE-ID.                                    
049900*                                                                 
050000     MOVE WS-NEXT-MOVE-ID     TO WS-MOVE-ID.                      
050100     MOVE WS-RECV-ENTRY-DATE  TO WS-MOVE-DATE.                    
050200     MOVE "ENTRY "            TO WS-MOVE-TYPE.                    
050300     MOVE WS-RECV-PROD-ID     TO WS-MOVE-PROD-ID.                 
050400     SET PX-PROD TO 1.                                            
050500     SEARCH ALL TAB-PRODUCT                                       
050600         WHEN TAB-PROD-ID(PX-PROD) = WS-RECV-PROD-ID              
050700             MOVE TAB-PROD-REFERENCE(PX-PROD) TO                  
050800                                         WS-MOVE-PROD-REFERENCE   
050900     END-SEARCH.                                                  
051000     MOVE WS-NEXT-SLOT-ID     TO WS-MOVE-SLOT-ID.                 
051100     MOVE WS-RECV-LOT-NUMBER  TO WS-MOVE-LOT-NUMBER.              
051200     MOVE WS-RECV-QUANTITY    TO WS-MOVE-QUANTITY.                
051300     MOVE WS-RECV-UNIT-PRICE  TO WS-MOVE-UNIT-PRICE.              
051400     MOVE "RECEIPT"           TO WS-MOVE-REFERENCE.               
051500*                                                                 
051600     WRITE MOVE-RECORD FROM WS-REG-MOVEMENT.                      
051700     ADD 1 TO LK-MOVEMENTS-WRITTEN.                               
051800*                                                                 
051900 P330-FIM.                                                        
052000*                                                                 
052100 P340-IMPRIME-DETALHE.                                            
052200*                                                                 
052300     MOVE WS-RECV-PROD-ID     TO WS-DET-PROD-ID.                  
052400     MOVE WS-RECV-LOT-NUMBER  TO WS-DET-LOT-NUMBER.               
052500     MOVE WS-RECV-QUANTITY    TO WS-DET-QTY.                      
052600     MOVE WS-RECV-UNIT-PRICE  TO WS-DET-PRICE.                    
052700     WRITE REG-REPORT         FROM WS-LINE-DET-RECEIPT.           
052800*                                                                 
052900 P340-FIM.                                                        
053000*                                                                 
053100 P700-GRAVA-SECAO-RECEPCAO.                                       
053200*                                                                 
053300     WRITE REG-REPORT         FROM WS-LINE-SECTION-RECEPTION.     
053400     MOVE WS-RCV-READ         TO WS-TOT-RCV-READ.                 
053500     MOVE WS-RCV-POSTED       TO WS-TOT-RCV-POSTED.               
053600     WRITE REG-REPORT         FROM WS-LINE-RECEPTION-TOTALS.      
053700     WRITE REG-REPORT         FROM WS-LINE-RULE.                  
053800*                                                                 
053900 P700-FIM.                                                        
054000*                                                                 
054100 P800-REGRAVA-ARQUIVOS.                                           
054200*                                                                 
054300     OPEN OUTPUT PRODUCT-FILE.                                    
054400     PERFORM P810-GRAVA-UM-PRODUTO THRU P810-FIM                  
054500             VARYING WS-IX-PROD FROM 1 BY 1                       
054600             UNTIL WS-IX-PROD > WS-PROD-COUNT.                    
054700     CLOSE PRODUCT-FILE.                                          
054800*                                                                 
054900     OPEN OUTPUT SLOT-FILE.                                       
055000     PERFORM P820-GRAVA-UM-SLOT THRU P820-FIM                     
055100             VARYING WS-IX-SLOT FROM 1 BY 1                       
055200             UNTIL WS-IX-SLOT > WS-SLOT-COUNT.                    
055300     CLOSE SLOT-FILE.                                             
055400*                                                                 
055500 P800-FIM.                                                        
055600*                                                                 
055700 P810-GRAVA-UM-PRODUTO.                                           
055800*                                                                 
055900     MOVE TAB-PROD-ID(WS-IX-PROD)            TO WS-PROD-ID.       
056000     MOVE TAB-PROD-REFERENCE(WS-IX-PROD)     TO WS-PROD-REFERENCE.
056100     MOVE TAB-PROD-NAME(WS-IX-PROD)          TO WS-PROD-NAME.     
056200     MOVE TAB-PROD-CATEGORY(WS-IX-PROD)      TO WS-PROD-CATEGORY. 
056300     MOVE TAB-PROD-MEASURE-UNIT(WS-IX-PROD)  TO                   
056400                                         WS-PROD-MEASURE-UNIT     
056500     MOVE TAB-PROD-UNIT-PRICE(WS-IX-PROD)    TO WS-PROD-UNIT-PRICE
056600     MOVE TAB-PROD-REORDER-POINT(WS-IX-PROD) TO                   
056700                                         WS-PROD-REORDER-POINT    
056800     MOVE TAB-PROD-CURRENT-STOCK(WS-IX-PROD) TO                   
056900                                         WS-PROD-CURRENT-STOCK    
057000     WRITE PROD-RECORD FROM WS-REG-PRODUCT.                       
057100*                                                                 
057200 P810-FIM.                                                        
057300*                                                                 
057400 P820-GRAVA-UM-SLOT.                                              
057500*                                                                 
057600     MOVE TAB-SLOT-ID(WS-IX-SLOT)           TO WS-SLOT-ID.        
057700     MOVE TAB-SLOT-PROD-ID(WS-IX-SLOT)      TO WS-SLOT-PROD-ID.   
057800     MOVE TAB-SLOT-QUANTITY(WS-IX-SLOT)     TO WS-SLOT-QUANTITY.  
057900     MOVE TAB-SLOT-AVAIL-QTY(WS-IX-SLOT)    TO WS-SLOT-AVAIL-QTY. 
058000     MOVE TAB-SLOT-UNIT-PRICE(WS-IX-SLOT)   TO WS-SLOT-UNIT-PRICE.
058100     MOVE TAB-SLOT-ENTRY-DATE(WS-IX-SLOT)   TO WS-SLOT-ENTRY-DATE.
058200     MOVE TAB-SLOT-ENTRY-TIME(WS-IX-SLOT)   TO WS-SLOT-ENTRY-TIME.
058300     MOVE TAB-SLOT-LOT-NUMBER(WS-IX-SLOT)   TO WS-SLOT-LOT-NUMBER.
058400     WRITE SLOT-RECORD FROM WS-REG-SLOT.                          
058500*                                                                 
058600 P820-FIM.                                                        
058700*                                                                 
058800 P900-FIM.                                                        
058900*                                                                 
059000     CLOSE RECEIPT-FILE.                                          
059100     CLOSE MOVE-FILE.                                             
059200     CLOSE REPORT-FILE.                                           
059300     GOBACK.                                                      
059400*                                                                 
059500 END PROGRAM TRC0310.                                             
