000100***************************************************************** 
000200* SRCHCRIT.CPY                                                    
000300* TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING                  
000400* RECORD LAYOUT FOR THE STOCK-MOVEMENT SEARCH-CRITERIA FILE.  ONE 
000500* RECORD PER QUERY.  A ZERO NUMERIC OR BLANK ALPHANUMERIC FIELD   
000600* MEANS THAT CRITERION WAS NOT SUPPLIED FOR THAT QUERY.           
000700*-----------------------------------------------------------------
000800* 05/20/93  KLP  ORIGINAL LAYOUT (REQ 93-0061 - WAREHOUSE WANTED  
000900*                AN AD-HOC MOVEMENT QUERY OFF THE HISTORY FILE).  
001000* 11/02/98  RFH  Y2K REVIEW - CRIT-START-DATE / CRIT-END-DATE     
001100*                ALREADY 4-DIGIT YEAR, NO CHANGE REQUIRED.        
001200* 04/11/11  JTP  DROPPED THE TRAILING ONE-BYTE FILLER - WITH THE  
001300*                NAMED FIELDS ALREADY FILLING THE 71-BYTE RECORD, 
001400*                THE PAD WAS RUNNING THE FILE ONE BYTE LONG       
001500*                (REQ 11-0052).                                   
001600*-----------------------------------------------------------------
001700 01  CRIT-RECORD.                                                 
001800     05  CRIT-START-DATE             PIC 9(8).                    
001900     05  CRIT-END-DATE               PIC 9(8).                    
002000     05  CRIT-PROD-ID                PIC 9(9).                    
002100     05  CRIT-PROD-REFERENCE         PIC X(20).                   
002200     05  CRIT-TYPE                   PIC X(6).                    
002300     05  CRIT-LOT-NUMBER             PIC X(20).                   
