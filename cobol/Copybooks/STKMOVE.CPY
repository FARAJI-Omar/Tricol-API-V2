000100*****************************************************************
000200* STKMOVE.CPY
000300* TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING
000400* RECORD LAYOUT FOR THE STOCK-MOVEMENT HISTORY FILE.  ONE RECORD
000500* PER LOT TOUCHED BY A RECEPTION (ENTRY) OR AN EXIT-SLIP
000600* VALIDATION (EXIT).  FILE IS APPENDED TO IN PROCESSING ORDER AND
000700* IS NEVER RE-SEQUENCED.
000800*-----------------------------------------------------------------
000900* 03/17/87  DWM  ORIGINAL LAYOUT.
001000* 02/08/90  KLP  ADDED MOVE-REFERENCE (REQ 90-0009) TO TRACE A
001100*                MOVEMENT BACK TO ITS SLIP OR RECEPTION DOCUMENT.
001200* 11/02/98  RFH  Y2K REVIEW - MOVE-DATE ALREADY 4-DIGIT YEAR, NO
001300*                CHANGE REQUIRED.
001400*-----------------------------------------------------------------
001500 01  MOVE-RECORD.
001600     05  MOVE-ID                     PIC 9(9).
001700     05  MOVE-DATE                   PIC 9(8).
001800     05  MOVE-TYPE                   PIC X(6).
001900         88  MOVE-IS-ENTRY           VALUE "ENTRY ".
002000         88  MOVE-IS-EXIT            VALUE "EXIT  ".
002100     05  MOVE-PROD-ID                PIC 9(9).
002200     05  MOVE-PROD-REFERENCE         PIC X(20).
002300     05  MOVE-SLOT-ID                PIC 9(9).
002400     05  MOVE-LOT-NUMBER             PIC X(20).
002500     05  MOVE-QUANTITY               PIC S9(9)V999.
002600     05  MOVE-UNIT-PRICE             PIC S9(7)V99.
002700     05  MOVE-REFERENCE              PIC X(12).
002800     05  FILLER                      PIC X(08).
