000100*****************************************************************
000200* EXITSLIP.CPY
000300* TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING
000400* RECORD LAYOUT FOR THE EXIT-SLIP HEADER FILE.  ONE RECORD PER
000500* WITHDRAWAL REQUEST FROM A PRODUCTION WORKSHOP.
000600*-----------------------------------------------------------------
000700* 03/17/87  DWM  ORIGINAL LAYOUT.
000800* 02/08/90  KLP  ADDED SLIP-VALIDATED-BY / SLIP-VALIDATED-AT
000900*                (REQ 90-0009) SO WAREHOUSE CAN TRACE WHO RAN
001000*                THE VALIDATION BATCH.
001100* 11/02/98  RFH  Y2K REVIEW - SLIP-EXIT-DATE AND SLIP-VALIDATED-AT
001200*                ALREADY 4-DIGIT YEAR, NO CHANGE REQUIRED.
001300*-----------------------------------------------------------------
001400 01  SLIP-RECORD.
001500     05  SLIP-ID                     PIC 9(9).
001600     05  SLIP-NUMBER                  PIC X(12).
001700     05  SLIP-EXIT-DATE               PIC 9(8).
001800     05  SLIP-DEST-WORKSHOP           PIC X(30).
001900     05  SLIP-REASON                  PIC X(12).
002000     05  SLIP-STATUS                  PIC X(10).
002100         88  SLIP-IS-DRAFT            VALUE "DRAFT".
002200         88  SLIP-IS-VALIDATED        VALUE "VALIDATED".
002300         88  SLIP-IS-CANCELLED        VALUE "CANCELLED".
002400     05  SLIP-CREATED-BY              PIC X(10).
002500     05  SLIP-VALIDATED-BY            PIC X(10).
002600     05  SLIP-VALIDATED-AT            PIC 9(8).
002700     05  SLIP-COMMENT                 PIC X(40).
002800     05  FILLER                       PIC X(08).
