000100*****************************************************************
000200* PRODUCT.CPY
000300* TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING
000400* RECORD LAYOUT FOR THE PRODUCT MASTER FILE (PRODUCT).
000500* ONE RECORD PER CATALOGUE ITEM.  FILE IS KEPT IN PROD-ID
000600* ASCENDING SEQUENCE ON DISK.
000700*-----------------------------------------------------------------
000800* 12/04/86  DWM  ORIGINAL LAYOUT.
000900* 09/19/91  KLP  ADDED PROD-REORDER-POINT (REQ 86-0114).
001000* 11/02/98  RFH  Y2K REVIEW - DATES ALREADY 4-DIGIT YEAR, NO CHANG
001100*                REQUIRED TO THIS COPYBOOK.
001200* 05/14/03  SMT  WIDENED GROWTH FILLER FOR REQ 03-0271.
001300*-----------------------------------------------------------------
001400 01  PROD-RECORD.
001500     05  PROD-ID                     PIC 9(9).
001600     05  PROD-REFERENCE              PIC X(20).
001700     05  PROD-NAME                   PIC X(30).
001800     05  PROD-CATEGORY               PIC X(20).
001900     05  PROD-MEASURE-UNIT           PIC X(10).
002000     05  PROD-UNIT-PRICE             PIC S9(7)V99.
002100     05  PROD-REORDER-POINT          PIC S9(7)V999.
002200     05  PROD-CURRENT-STOCK          PIC S9(9)V999.
002300     05  FILLER                      PIC X(04).
