000100*****************************************************************
000200* STOCKSLT.CPY
000300* TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING
000400* RECORD LAYOUT FOR THE STOCK-SLOT (LOT) FILE.  ONE RECORD PER
000500* RECEIVED LOT.  FILE IS KEPT IN SLOT-PROD-ID / SLOT-ENTRY-DATE /
000600* SLOT-ENTRY-TIME ASCENDING SEQUENCE SO THAT LOTS OF ONE PRODUCT
000700* ARE ALWAYS CONTIGUOUS AND IN FIFO (OLDEST-FIRST) ORDER.
000800*-----------------------------------------------------------------
000900* 03/17/87  DWM  ORIGINAL LAYOUT.
001000* 07/02/92  KLP  ADDED SLOT-ENTRY-STAMP REDEFINES SO THE FIFO
001100*                WITHDRAWAL PROGRAM CAN COMPARE DATE+TIME IN ONE
001200*                NUMERIC MOVE (REQ 92-0033).
001300* 11/02/98  RFH  Y2K REVIEW - SLOT-ENTRY-DATE ALREADY 4-DIGIT
001400*                YEAR, NO CHANGE REQUIRED.
001500*-----------------------------------------------------------------
001600 01  SLOT-RECORD.
001700     05  SLOT-ID                     PIC 9(9).
001800     05  SLOT-PROD-ID                PIC 9(9).
001900     05  SLOT-QUANTITY               PIC S9(9)V999.
002000     05  SLOT-AVAIL-QTY              PIC S9(9)V999.
002100     05  SLOT-UNIT-PRICE             PIC S9(7)V99.
002200     05  SLOT-ENTRY-STAMP.
002300         10  SLOT-ENTRY-DATE         PIC 9(8).
002400         10  SLOT-ENTRY-TIME         PIC 9(6).
002500     05  SLOT-ENTRY-STAMP-N REDEFINES SLOT-ENTRY-STAMP
002600                                     PIC 9(14).
002700     05  SLOT-LOT-NUMBER              PIC X(20).
002800     05  FILLER                       PIC X(10).
