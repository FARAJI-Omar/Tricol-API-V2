000100***************************************************************** 
000200* EXITITEM.CPY                                                    
000300* TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING                  
000400* RECORD LAYOUT FOR THE EXIT-SLIP-ITEM FILE.  ONE RECORD PER      
000500* PRODUCT REQUESTED ON AN EXIT SLIP.  FILE IS KEPT IN             
000600* ITEM-SLIP-ID ASCENDING SEQUENCE.                                
000700*-----------------------------------------------------------------
000800* 03/17/87  DWM  ORIGINAL LAYOUT.                                 
000900* 04/11/11  JTP  DROPPED THE TRAILING ONE-BYTE FILLER - WITH THE  
001000*                NAMED FIELDS ALREADY FILLING THE 39-BYTE RECORD, 
001100*                THE PAD WAS RUNNING THE FILE ONE BYTE LONG       
001200*                (REQ 11-0052).                                   
001300*-----------------------------------------------------------------
001400 01  ITEM-RECORD.                                                 
001500     05  ITEM-ID                     PIC 9(9).                    
001600     05  ITEM-SLIP-ID                PIC 9(9).                    
001700     05  ITEM-PROD-ID                PIC 9(9).                    
001800     05  ITEM-REQUESTED-QTY          PIC S9(9)V999.               
