000100*****************************************************************
000200* RECEIPT.CPY
000300* TRICOL INDUSTRIAL SUPPLY CO. - DATA PROCESSING
000400* RECORD LAYOUT FOR THE GOODS-RECEPTION INPUT FILE.  ONE RECORD
000500* PER LINE OF A RECEIVING DOCK REPORT.  DRIVES CREATION OF ONE NEW
000600* STOCK-SLOT (LOT) AND ONE ENTRY MOVEMENT PER RECORD.
000700*-----------------------------------------------------------------
000800* 03/17/87  DWM  ORIGINAL LAYOUT.
000900* 11/02/98  RFH  Y2K REVIEW - RECV-ENTRY-DATE ALREADY 4-DIGIT
001000*                YEAR, NO CHANGE REQUIRED.
001100*-----------------------------------------------------------------
001200 01  RECV-RECORD.
001300     05  RECV-PROD-ID                PIC 9(9).
001400     05  RECV-QUANTITY               PIC S9(9)V999.
001500     05  RECV-UNIT-PRICE             PIC S9(7)V99.
001600     05  RECV-LOT-NUMBER             PIC X(20).
001700     05  RECV-ENTRY-DATE             PIC 9(8).
001800     05  RECV-ENTRY-TIME             PIC 9(6).
001900     05  FILLER                      PIC X(04).
